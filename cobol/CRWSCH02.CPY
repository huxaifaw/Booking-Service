000100*================================================================*
000200*    COPYBOOK......: CRWSCH02                                    *
000300*    PROJECT.......: CREW SCHEDULING PROJECT - CRWSCH            *
000400*    RECORD........: VEHICLE MASTER RECORD (LRECL 060)           *
000500*----------------------------------------------------------------*
000600*    HISTORY:                                                    *
000700*    10/06/1998  RMM  CR-0119  ORIGINAL COPYBOOK.                 *
000800*    14/07/2003  JLC  CR-0281  WIDENED FILLER, NO NEW FIELDS.     *
000900*----------------------------------------------------------------*
001000*    NOTE: NO SELECT/FD IS OPENED AGAINST THIS LAYOUT ANYWHERE   *
001100*    IN THIS PROJECT. THE VEHICLE MASTER IS MAINTAINED BY A      *
001200*    SEPARATE CRUD UTILITY OUTSIDE THIS SUITE; CRWS0001/CRWS0002 *
001300*    ONLY CARRY A WORKER'S WRK01-VEHICLE-ID FORWARD FOR THE      *
001400*    SINGLE-VEHICLE-CREW RULE AND NEVER READ THE VEHICLE FILE    *
001500*    ITSELF.                                                     *
001600*================================================================*
001700*    NOTE: THIS COPYBOOK STARTS AT THE 03 LEVEL, NOT 01, SO A
001800*    CALLING PROGRAM CAN PREFIX ITS OWN 01-LEVEL RECORD NAME -
001900*    SAME HOUSE CONVENTION AS CSTMRG01.
002000     03  VHC02-VEHICLE-ID            PIC 9(09).
002100     03  VHC02-VEHICLE-NAME          PIC X(40).
002200     03  FILLER                      PIC X(11).
