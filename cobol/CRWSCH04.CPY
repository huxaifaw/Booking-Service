000100*================================================================*
000200*    COPYBOOK......: CRWSCH04                                    *
000300*    PROJECT.......: CREW SCHEDULING PROJECT - CRWSCH            *
000400*    RECORD........: BOOKING-DETAIL JUNCTION RECORD (LRECL 040)  *
000500*----------------------------------------------------------------*
000600*    HISTORY:                                                    *
000700*    25/06/1998  RMM  CR-0123  ORIGINAL COPYBOOK - ONE ROW PER    *
000800*                              WORKER ASSIGNED TO A BOOKING.     *
000900*    14/07/2003  JLC  CR-0281  WIDENED FILLER, NO NEW FIELDS.     *
001000*----------------------------------------------------------------*
001100*    WRITTEN IN EXTEND (APPEND) MODE BY CRWS0001/CRWS0002 AFTER  *
001200*    THE VEHICLE FILTER ACCEPTS A CREW - ONE RECORD PER WORKER,  *
001300*    NEVER REWRITTEN OR DELETED BY THIS SUITE.                   *
001400*================================================================*
001500*    NOTE: THIS COPYBOOK STARTS AT THE 03 LEVEL, NOT 01, SO A
001600*    CALLING PROGRAM CAN PREFIX ITS OWN 01-LEVEL RECORD NAME -
001700*    SAME HOUSE CONVENTION AS CSTMRG01.
001800     03  DTL04-DETAIL-ID             PIC 9(09).
001900     03  DTL04-BOOKING-ID            PIC 9(09).
002000     03  DTL04-WORKER-ID             PIC 9(09).
002100     03  FILLER                      PIC X(13).
