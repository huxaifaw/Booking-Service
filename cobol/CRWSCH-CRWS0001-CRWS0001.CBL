000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CRWS0001.
000600 AUTHOR.         RENATO M. CASTELO.
000700 INSTALLATION.   DATA PROCESSING - SCHEDULING DEPT.
000800 DATE-WRITTEN.   18/06/1998.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CRWS0001.                                     *
001400*    ANALYST.....: R. CASTELO                                    *
001500*    PROGRAMMER..: R. CASTELO                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: CREW SCHEDULING PROJECT - CRWSCH              *
001800*----------------------------------------------------------------*
001900*    GOAL........: READ NEW-BOOKING REQUESTS, RUN THEM THROUGH   *
002000*                  THE AVAILABILITY ENGINE (CRWS0003), FILTER    *
002100*                  THE ELIGIBLE CREW DOWN TO A SINGLE VEHICLE,   *
002200*                  AND APPEND THE ACCEPTED BOOKING AND ITS       *
002300*                  WORKER ASSIGNMENTS TO THE MASTER FILES.       *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME            LRECL    INCLUDE/BOOK     *
002600*                   BOOKREQ           00050    CRWSCH03         *
002700*                   WORKERMS          00080    CRWSCH01         *
002800*                   BOOKGMS           00050    CRWSCH03         *
002900*                   BOOKDTL           00040    CRWSCH04         *
003000*                   BOOKREJ           00050    CRWSCH03         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE. SEE CRWSCH05 FOR THE IN-MEMORY TABLES. *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG:                                                 *
003500*    18/06/1998  RMC  CR-0121  ORIGINAL PROGRAM.                  *
003600*    19/08/1998  RMC  CR-0132  ADDED THE CALL TO CRWS0003 -       *
003700*                              ELIGIBILITY WAS ORIGINALLY IN-     *
003800*                              LINE HERE, PULLED OUT SO CRWS0002 *
003900*                              COULD SHARE IT.                   *
004000*    03/05/1999  RMC  CR-0150  ADDED END-DATE/END-TIME DERIVATION *
004100*                              (2200-DERIVE-END-DATETIME) - THE  *
004200*                              ENGINE NEEDS THE FULL WINDOW, NOT  *
004300*                              JUST THE START STAMP.              *
004400*    30/09/1999  RMC  Y2K-007  CONFIRMED ALL DATE FIELDS ON THIS  *
004500*                              PROGRAM ARE ALREADY CCYYMMDD - NO  *
004600*                              2-DIGIT YEAR WINDOWING NEEDED.     *
004700*    17/11/1999  RMC  CR-0138  CRWSCH05 GREW AN EXCLUDE-BOOKING-   *
004800*                              ID FIELD FOR CRWS0002'S SAKE -      *
004900*                              THIS PROGRAM NOW CLEARS IT BEFORE   *
005000*                              EVERY CALL SO IT NEVER INHERITS A   *
005100*                              STALE VALUE.                        *
005200*    11/01/2000  DFT  CR-0141  RAISED BOOKDTL BUFFER AFTER THE    *
005300*                              NEW-YEAR PILOT SCHEDULE EXCEEDED   *
005400*                              THE OLD TABLE SIZE (SEE CRWSCH05). *
005500*    14/07/2003  JLC  CR-0281  REBUILT THE REJECT RECORD LAYOUT   *
005600*                              TO CARRY A REASON CODE INSTEAD OF  *
005700*                              JUST THE RAW BOOKING-ID.           *
005800*    09/02/2004  JLC  CR-0299  1350-STORE-DETAIL WAS PICKING UP   *
005900*                              BOOKDTL BYTES 1-9/10-18 BACKWARDS -*
006000*                              ENG05-DT-BOOKING-ID HAD THE DETAIL-*
006100*                              ID AND ENG05-DT-WORKER-ID HAD THE  *
006200*                              BOOKING-ID, SO THE WORKER'S OWN    *
006300*                              BOOKINGS WERE NEVER MATCHED IN THE *
006400*                              OVERLAP SCAN.  RE-POINTED AT THE   *
006500*                              CORRECT OFFSETS PER CRWSCH04.      *
006600*    22/03/2004  JLC  CR-0300  ROSTER FEED SOMETIMES LEAVES THE   *
006700*                              HOURS-START/HOURS-END/WORKING-     *
006800*                              FRIDAYS FIELDS ZERO/BLANK ON A NEW *
006900*                              WORKER - ADDED 1170-DEFAULT-WORKER-*
007000*                              FIELDS TO FORCE 0800-2200 / 'N'    *
007100*                              SO THOSE ROWS DO NOT SCAN AS       *
007200*                              AVAILABLE ALL DAY, EVERY DAY.      *
007300*    09/06/2004  JLC  CR-0301  (1) WIDENED WK-REJECT-REASON/THE    *
007400*                              BOOKREJ SLICE TO X(32) - THE VEHICLE*
007500*                              REJECT TEXT WAS 31 BYTES AND WAS    *
007600*                              GETTING TRUNCATED ON WRITE.  (2)    *
007700*                              DROPPED THE SPARE ADD 1 AT THE END  *
007800*                              OF 1300-LOAD-DETAIL-TABLE - IT WAS  *
007900*                              DOUBLE-BUMPING WS-NEXT-DETAIL-ID    *
008000*                              AHEAD OF THE SAME ADD 1 ALREADY IN  *
008100*                              2650-WRITE-ONE-ASSIGNMENT, SO THE   *
008200*                              FIRST DETAIL-ID EVER WRITTEN WAS    *
008300*                              ALWAYS SKIPPED.                     *
008400*================================================================*
008500*           E N V I R O N M E N T      D I V I S I O N           *
008600*================================================================*
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER.    IBM-3090.
009000 OBJECT-COMPUTER.    IBM-3090.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     CLASS VALID-DOW IS '1' THRU '7'
009400     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON.
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800
009900     SELECT BOOKREQ        ASSIGN TO UTS-S-BOOKREQ
010000      ORGANIZATION IS      SEQUENTIAL
010100      ACCESS MODE  IS      SEQUENTIAL
010200      FILE STATUS  IS      WRK-FS-BOOKREQ.
010300
010400     SELECT WORKERMS       ASSIGN TO UTS-S-WORKERMS
010500      ORGANIZATION IS      SEQUENTIAL
010600      ACCESS MODE  IS      SEQUENTIAL
010700      FILE STATUS  IS      WRK-FS-WORKERMS.
010800
010900     SELECT BOOKGMS        ASSIGN TO UTS-S-BOOKGMS
011000      ORGANIZATION IS      SEQUENTIAL
011100      ACCESS MODE  IS      SEQUENTIAL
011200      FILE STATUS  IS      WRK-FS-BOOKGMS.
011300
011400     SELECT BOOKDTL        ASSIGN TO UTS-S-BOOKDTL
011500      ORGANIZATION IS      SEQUENTIAL
011600      ACCESS MODE  IS      SEQUENTIAL
011700      FILE STATUS  IS      WRK-FS-BOOKDTL.
011800
011900     SELECT BOOKREJ        ASSIGN TO UTS-S-BOOKREJ
012000      ORGANIZATION IS      SEQUENTIAL
012100      ACCESS MODE  IS      SEQUENTIAL
012200      FILE STATUS  IS      WRK-FS-BOOKREJ.
012300
012400*================================================================*
012500*                  D A T A      D I V I S I O N                  *
012600*================================================================*
012700 DATA DIVISION.
012800 FILE SECTION.
012900*
013000 FD  BOOKREQ
013100     RECORDING MODE IS F
013200     LABEL RECORD   IS STANDARD
013300     BLOCK CONTAINS 00 RECORDS.
013400 01  FD-REG-BOOKREQ        PIC X(050).
013500
013600 FD  WORKERMS
013700     RECORDING MODE IS F
013800     LABEL RECORD   IS STANDARD
013900     BLOCK CONTAINS 00 RECORDS.
014000 01  FD-REG-WORKERMS       PIC X(080).
014100
014200 FD  BOOKGMS
014300     RECORDING MODE IS F
014400     LABEL RECORD   IS STANDARD
014500     BLOCK CONTAINS 00 RECORDS.
014600 01  FD-REG-BOOKGMS        PIC X(050).
014700
014800 FD  BOOKDTL
014900     RECORDING MODE IS F
015000     LABEL RECORD   IS STANDARD
015100     BLOCK CONTAINS 00 RECORDS.
015200 01  FD-REG-BOOKDTL        PIC X(040).
015300
015400 FD  BOOKREJ
015500     RECORDING MODE IS F
015600     LABEL RECORD   IS STANDARD
015700     BLOCK CONTAINS 00 RECORDS.
015800 01  FD-REG-BOOKREJ        PIC X(050).
015900
016000*-----------------------------------------------------------------*
016100*                  WORKING-STORAGE SECTION                        *
016200*-----------------------------------------------------------------*
016300 WORKING-STORAGE SECTION.
016400
016500 77  FILLER                        PIC X(26) VALUE
016600                                    '* INICIO WORKING-STORAGE *'.
016700
016800 77  WS-TRACE-SWITCH-ON            PIC X(01) VALUE 'N'.
016900
017000*---- COUNTERS (ALL COMP PER SHOP STANDARD) ----------------------*
017100 77  WS-REQUESTS-READ              PIC 9(04) COMP VALUE ZERO.
017200 77  WS-REQUESTS-ACCEPTED          PIC 9(04) COMP VALUE ZERO.
017300 77  WS-REQUESTS-REJECTED          PIC 9(04) COMP VALUE ZERO.
017400 77  WS-WORKERS-LOADED             PIC 9(04) COMP VALUE ZERO.
017500 77  WS-BOOKINGS-LOADED            PIC 9(04) COMP VALUE ZERO.
017600 77  WS-DETAILS-LOADED             PIC 9(04) COMP VALUE ZERO.
017700 77  WS-DETAILS-WRITTEN            PIC 9(04) COMP VALUE ZERO.
017800 77  WS-NEXT-DETAIL-ID             PIC 9(09) COMP VALUE ZERO.
017900
018000*---- DISPLAY-FORMATTED MIRRORS OF THE COUNTERS ABOVE ------------*
018100 01  WS-REQUESTS-READ-EDIT         PIC ZZZ9 VALUE ZERO.
018200 01  WS-REQUESTS-ACCEPTED-EDIT     PIC ZZZ9 VALUE ZERO.
018300 01  WS-REQUESTS-REJECTED-EDIT     PIC ZZZ9 VALUE ZERO.
018400
018500 77  WRK-BOOKREQ-EOF               PIC X(03) VALUE SPACES.
018600
018700*DATA FOR ERROR LOG:
018800 01  WRK-ERROR-LOG.
018900     03  WRK-PROGRAM                PIC X(08) VALUE 'CRWS0001'.
019000     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
019100     03  WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
019200     03  WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
019300     03  WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
019400     03  WRK-ERROR-SEVERITY           PIC 9(01) VALUE 3.
019500     03  FILLER                       PIC X(05) VALUE SPACES.
019600
019700*ABENDING PROGRAM:
019800 77  WRK-ABEND-PGM                  PIC X(08) VALUE 'ABENDPGM'.
019900
020000 01  WRK-FILE-STATUS.
020100     03  WRK-FS-BOOKREQ             PIC 9(02) VALUE ZEROS.
020200     03  WRK-FS-WORKERMS            PIC 9(02) VALUE ZEROS.
020300     03  WRK-FS-BOOKGMS             PIC 9(02) VALUE ZEROS.
020400     03  WRK-FS-BOOKDTL             PIC 9(02) VALUE ZEROS.
020500     03  WRK-FS-BOOKREJ             PIC 9(02) VALUE ZEROS.
020600
020700 01  WRK-BOOKREQ-REG.
020800     COPY 'CRWSCH03'.
020900
021000 01  WRK-WORKERMS-REG.
021100     COPY 'CRWSCH01'.
021200
021300 01  WRK-BOOKDTL-REG.
021400     COPY 'CRWSCH04'.
021500
021600*---- MASTER BOOKING TABLE (REWRITTEN WHOLE FILE AT RUN END) -----*
021700 01  WK-BOOKING-MASTER-TABLE.
021800     03  WK-BOOKING-MASTER-COUNT   PIC 9(04) COMP VALUE ZERO.
021900     03  WK-BOOKING-MASTER-ENTRY   OCCURS 0200 TIMES
022000             INDEXED BY WK-BM-IDX.
022100         05  WK-BM-BOOKING-ID          PIC 9(09).
022200         05  WK-BM-START-DATE          PIC 9(08).
022300         05  WK-BM-START-TIME          PIC 9(04).
022400         05  WK-BM-END-DATE            PIC 9(08).
022500         05  WK-BM-END-TIME            PIC 9(04).
022600         05  WK-BM-DURATION-HOURS      PIC 9(02).
022700         05  WK-BM-REQUIRED-WORKERS    PIC 9(01).
022800
022900*---- THE CALL INTERFACE TO THE AVAILABILITY ENGINE --------------*
023000     COPY 'CRWSCH05'.
023100
023200*---- WORKER-FILTERED-BY-VEHICLE RESULT (VEHICLE-FILTER RULE) ----*
023300 01  WK-FILTERED-LIST.
023400     03  WK-FILTERED-COUNT         PIC 9(01) COMP VALUE ZERO.
023500     03  WK-FILTERED-ENTRY OCCURS 3 TIMES.
023600         05  WK-FILTERED-WORKER-ID     PIC 9(09).
023700
023800 77  WK-CREW-VEHICLE-ID            PIC 9(09) COMP VALUE ZERO.
023900 77  WK-SUBSCRIPT                  PIC 9(04) COMP VALUE ZERO.
024000
024100*---- END-DATE/END-TIME DERIVATION WORK AREA ----------------------*
024200 01  WK-END-TIME-WORK              PIC 9(04) VALUE ZERO.
024300 01  WK-END-TIME-PARTS REDEFINES WK-END-TIME-WORK.
024400     03  WK-END-TIME-HH            PIC 9(02).
024500     03  WK-END-TIME-MM            PIC 9(02).
024600
024700 77  WK-RAW-HOUR-SUM                PIC 9(04) COMP VALUE ZERO.
024800 77  WK-DAY-OF-WEEK                 PIC 9(01) COMP VALUE ZERO.
024900
025000 01  WS-DAYS-IN-MONTH-LIST.
025100     03  FILLER                    PIC 9(02) VALUE 31.
025200     03  FILLER                    PIC 9(02) VALUE 28.
025300     03  FILLER                    PIC 9(02) VALUE 31.
025400     03  FILLER                    PIC 9(02) VALUE 30.
025500     03  FILLER                    PIC 9(02) VALUE 31.
025600     03  FILLER                    PIC 9(02) VALUE 30.
025700     03  FILLER                    PIC 9(02) VALUE 31.
025800     03  FILLER                    PIC 9(02) VALUE 31.
025900     03  FILLER                    PIC 9(02) VALUE 30.
026000     03  FILLER                    PIC 9(02) VALUE 31.
026100     03  FILLER                    PIC 9(02) VALUE 30.
026200     03  FILLER                    PIC 9(02) VALUE 31.
026300 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIST.
026400     03  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
026500
026600 01  WK-DATE-PARTS.
026700     03  WK-DATE-CCYY              PIC 9(04).
026800     03  WK-DATE-MM                PIC 9(02).
026900     03  WK-DATE-DD                PIC 9(02).
027000
027100*---- LEAP-YEAR TEST WORK FIELDS (29/02 ROLLOVER) -----------------*
027200 77  WK-LEAP-QUOTIENT               PIC 9(04) COMP VALUE ZERO.
027300 77  WK-LEAP-REM-4                  PIC 9(02) COMP VALUE ZERO.
027400 77  WK-LEAP-REM-100                 PIC 9(02) COMP VALUE ZERO.
027500 77  WK-LEAP-REM-400                 PIC 9(03) COMP VALUE ZERO.
027600 77  WK-LEAP-YEAR-SWITCH              PIC X(01) VALUE 'N'.
027700
027800*---- ALPHA VIEW OF A BOOKING-ID FOR THE REJECT MESSAGE ----------*
027900 01  WK-BOOKING-ID-DISPLAY         PIC 9(09) VALUE ZERO.
028000 01  WK-BOOKING-ID-DISPLAY-X REDEFINES WK-BOOKING-ID-DISPLAY.
028100     03  WK-BOOKING-ID-X           PIC X(09).
028200
028300 01  WK-REJECT-REASON              PIC X(32) VALUE SPACES.
028400
028500*WORKING DATA FOR THE SYSTEM DATE AND TIME.
028600 01  WRK-SYSTEM-DATE.
028700     03  YY                        PIC 9(02) VALUE ZEROS.
028800     03  MM                        PIC 9(02) VALUE ZEROS.
028900     03  DD                        PIC 9(02) VALUE ZEROS.
029000*
029100 01  WRK-DATE-FORMATTED.
029200     03  DD-FORMATTED              PIC 9(02) VALUE ZEROS.
029300     03  FILLER                    PIC X(01) VALUE '-'.
029400     03  MM-FORMATTED              PIC 9(02) VALUE ZEROS.
029500     03  FILLER                    PIC X(01) VALUE '-'.
029600     03  YYYY-FORMATTED            PIC 9(04) VALUE ZEROS.
029700*
029800 01  WRK-SYSTEM-TIME.
029900     03  HOUR                      PIC 9(02) VALUE ZEROS.
030000     03  MINUTE                    PIC 9(02) VALUE ZEROS.
030100     03  SECOND                    PIC 9(02) VALUE ZEROS.
030200     03  HUNDREDTH                 PIC 9(02) VALUE ZEROS.
030300*
030400 01  WRK-TIME-FORMATTED.
030500     03  HOUR-FORMATTED            PIC 9(02) VALUE ZEROS.
030600     03  FILLER                    PIC X(01) VALUE ':'.
030700     03  MINUTE-FORMATTED          PIC 9(02) VALUE ZEROS.
030800     03  FILLER                    PIC X(01) VALUE ':'.
030900     03  SECOND-FORMATTED          PIC 9(02) VALUE ZEROS.
031000
031100 01  WRK-WHEN-COPILED.
031200     03  MM-COMPILED               PIC X(02) VALUE SPACES.
031300     03  FILLER                    PIC X(01) VALUE '/'.
031400     03  DD-COMPILED               PIC X(02) VALUE SPACES.
031500     03  FILLER                    PIC X(01) VALUE '/'.
031600     03  YY-COMPILED               PIC X(02) VALUE SPACES.
031700     03  HOUR-COMPILED             PIC X(02) VALUE SPACES.
031800     03  FILLER                    PIC X(01) VALUE '-'.
031900     03  MINUTE-COMPILED           PIC X(02) VALUE SPACES.
032000     03  FILLER                    PIC X(01) VALUE '-'.
032100     03  SECOND-COMPILED           PIC X(02) VALUE SPACES.
032200*================================================================*
032300 PROCEDURE                       DIVISION.
032400*================================================================*
032500*----------------------------------------------------------------*
032600 0000-MAIN-PROCESS               SECTION.
032700*----------------------------------------------------------------*
032800     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
032900
033000     PERFORM 1000-INITIALIZE.
033100
033200     PERFORM 2000-PROCESS-REQUEST UNTIL WRK-BOOKREQ-EOF
033300                                         EQUAL 'END'.
033400
033500     PERFORM 3000-FINALIZE.
033600*----------------------------------------------------------------*
033700 0000-99-EXIT.                   EXIT.
033800*----------------------------------------------------------------*
033900*----------------------------------------------------------------*
034000 1000-INITIALIZE                 SECTION.
034100*----------------------------------------------------------------*
034200     PERFORM 9000-GET-DATE-TIME.
034300
034400     INITIALIZE WRK-BOOKREQ-REG
034500                WRK-WORKERMS-REG
034600                WRK-BOOKDTL-REG
034700                CRWSCH05-ENGINE-PARMS
034800                WK-BOOKING-MASTER-TABLE.
034900
035000     PERFORM 1100-LOAD-WORKER-TABLE.
035100     PERFORM 1200-LOAD-BOOKING-TABLE.
035200     PERFORM 1300-LOAD-DETAIL-TABLE.
035300
035400     OPEN INPUT  BOOKREQ
035500          OUTPUT BOOKREJ.
035600
035700     MOVE 'OPEN FILE BOOKREQ'     TO WRK-ERROR-MSG.
035800     PERFORM 8100-TEST-FS-BOOKREQ.
035900
036000     MOVE 'OPEN FILE BOOKREJ'     TO WRK-ERROR-MSG.
036100     PERFORM 8500-TEST-FS-BOOKREJ.
036200
036300     OPEN EXTEND BOOKDTL.
036400     MOVE 'OPEN FILE BOOKDTL'     TO WRK-ERROR-MSG.
036500     PERFORM 8400-TEST-FS-BOOKDTL.
036600
036700     PERFORM 2800-READ-REQUEST.
036800*----------------------------------------------------------------*
036900 1000-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 1100-LOAD-WORKER-TABLE          SECTION.
037300*----------------------------------------------------------------*
037400     OPEN INPUT WORKERMS.
037500     MOVE 'OPEN FILE WORKERMS'   TO WRK-ERROR-MSG.
037600     PERFORM 8200-TEST-FS-WORKERMS.
037700
037800     READ WORKERMS                INTO WRK-WORKERMS-REG.
037900     PERFORM 8200-TEST-FS-WORKERMS.
038000
038100     PERFORM 1150-STORE-WORKER
038200             UNTIL WRK-FS-WORKERMS EQUAL 10.
038300
038400     CLOSE WORKERMS.
038500*----------------------------------------------------------------*
038600 1100-99-EXIT.                   EXIT.
038700*----------------------------------------------------------------*
038800*----------------------------------------------------------------*
038900 1150-STORE-WORKER                SECTION.
039000*----------------------------------------------------------------*
039100     ADD 1                        TO WS-WORKERS-LOADED.
039200     ADD 1                        TO ENG05-WORKER-TABLE-COUNT.
039300     SET ENG05-WK-IDX             TO ENG05-WORKER-TABLE-COUNT.
039400
039500     MOVE WRK01-WORKER-ID         OF WRK-WORKERMS-REG
039600                                  TO ENG05-WT-WORKER-ID
039700                                     (ENG05-WK-IDX).
039800     MOVE WRK01-WORKER-AVAILABLE  OF WRK-WORKERMS-REG
039900                                  TO ENG05-WT-AVAILABLE
040000                                     (ENG05-WK-IDX).
040100     MOVE WRK01-HOURS-START       OF WRK-WORKERMS-REG
040200                                  TO ENG05-WT-HOURS-START
040300                                     (ENG05-WK-IDX).
040400     MOVE WRK01-HOURS-END         OF WRK-WORKERMS-REG
040500                                  TO ENG05-WT-HOURS-END
040600                                     (ENG05-WK-IDX).
040700     MOVE WRK01-WORKING-FRIDAYS   OF WRK-WORKERMS-REG
040800                                  TO ENG05-WT-FRIDAYS
040900                                     (ENG05-WK-IDX).
041000     MOVE WRK01-VEHICLE-ID        OF WRK-WORKERMS-REG
041100                                  TO ENG05-WT-VEHICLE-ID
041200                                     (ENG05-WK-IDX).
041300
041400     PERFORM 1170-DEFAULT-WORKER-FIELDS.
041500
041600     PERFORM 1160-READ-NEXT-WORKER.
041700*----------------------------------------------------------------*
041800 1150-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 1160-READ-NEXT-WORKER           SECTION.
042200*----------------------------------------------------------------*
042300     READ WORKERMS                INTO WRK-WORKERMS-REG.
042400     PERFORM 8200-TEST-FS-WORKERMS.
042500*----------------------------------------------------------------*
042600 1160-99-EXIT.                   EXIT.
042700*----------------------------------------------------------------*
042800*----------------------------------------------------------------*
042900 1170-DEFAULT-WORKER-FIELDS       SECTION.
043000*----------------------------------------------------------------*
043100*    CR-0300 - ROSTER FEED DOES NOT ALWAYS CARRY A WORKING       *
043200*    WINDOW OR A FRIDAYS FLAG - DEFAULT TO 0800-2200 / 'N' PER   *
043300*    THE SCHEDULING DEPT'S STANDING RULE SO AN UNFILLED-IN       *
043400*    ROSTER ROW DOES NOT SCAN AS AVAILABLE ALL DAY EVERY DAY.    *
043500     IF ENG05-WT-HOURS-START (ENG05-WK-IDX) EQUAL ZERO
043600        AND ENG05-WT-HOURS-END (ENG05-WK-IDX) EQUAL ZERO
043700        MOVE 0800              TO ENG05-WT-HOURS-START
043800                                   (ENG05-WK-IDX)
043900        MOVE 2200              TO ENG05-WT-HOURS-END
044000                                   (ENG05-WK-IDX)
044100     END-IF.
044200
044300     IF ENG05-WT-FRIDAYS (ENG05-WK-IDX) NOT EQUAL 'Y'
044400        AND ENG05-WT-FRIDAYS (ENG05-WK-IDX) NOT EQUAL 'N'
044500        MOVE 'N'               TO ENG05-WT-FRIDAYS
044600                                   (ENG05-WK-IDX)
044700     END-IF.
044800*----------------------------------------------------------------*
044900 1170-99-EXIT.                   EXIT.
045000*----------------------------------------------------------------*
045100*----------------------------------------------------------------*
045200 1200-LOAD-BOOKING-TABLE         SECTION.
045300*----------------------------------------------------------------*
045400     OPEN INPUT BOOKGMS.
045500     MOVE 'OPEN FILE BOOKGMS'    TO WRK-ERROR-MSG.
045600     PERFORM 8300-TEST-FS-BOOKGMS.
045700
045800     READ BOOKGMS                 INTO FD-REG-BOOKGMS.
045900     PERFORM 8300-TEST-FS-BOOKGMS.
046000
046100     PERFORM 1250-STORE-BOOKING
046200             UNTIL WRK-FS-BOOKGMS EQUAL 10.
046300
046400     CLOSE BOOKGMS.
046500*----------------------------------------------------------------*
046600 1200-99-EXIT.                   EXIT.
046700*----------------------------------------------------------------*
046800*----------------------------------------------------------------*
046900 1250-STORE-BOOKING               SECTION.
047000*----------------------------------------------------------------*
047100     ADD 1                        TO WS-BOOKINGS-LOADED.
047200     ADD 1                        TO WK-BOOKING-MASTER-COUNT.
047300     SET WK-BM-IDX                TO WK-BOOKING-MASTER-COUNT.
047400
047500     MOVE FD-REG-BOOKGMS (01:09)   TO WK-BM-BOOKING-ID
047600                                      (WK-BM-IDX).
047700     MOVE FD-REG-BOOKGMS (10:08)   TO WK-BM-START-DATE
047800                                      (WK-BM-IDX).
047900     MOVE FD-REG-BOOKGMS (18:04)   TO WK-BM-START-TIME
048000                                      (WK-BM-IDX).
048100     MOVE FD-REG-BOOKGMS (22:08)   TO WK-BM-END-DATE
048200                                      (WK-BM-IDX).
048300     MOVE FD-REG-BOOKGMS (30:04)   TO WK-BM-END-TIME
048400                                      (WK-BM-IDX).
048500     MOVE FD-REG-BOOKGMS (34:02)   TO WK-BM-DURATION-HOURS
048600                                      (WK-BM-IDX).
048700     MOVE FD-REG-BOOKGMS (36:01)   TO WK-BM-REQUIRED-WORKERS
048800                                      (WK-BM-IDX).
048900
049000     ADD 1                        TO ENG05-BOOKING-TABLE-COUNT.
049100     SET ENG05-BK-IDX              TO ENG05-BOOKING-TABLE-COUNT.
049200     MOVE WK-BM-BOOKING-ID (WK-BM-IDX)
049300                                  TO ENG05-BT-BOOKING-ID
049400                                     (ENG05-BK-IDX).
049500     MOVE WK-BM-START-DATE (WK-BM-IDX)
049600                                  TO ENG05-BT-START-DATE
049700                                     (ENG05-BK-IDX).
049800     MOVE WK-BM-START-TIME (WK-BM-IDX)
049900                                  TO ENG05-BT-START-TIME
050000                                     (ENG05-BK-IDX).
050100     MOVE WK-BM-END-DATE (WK-BM-IDX)
050200                                  TO ENG05-BT-END-DATE
050300                                     (ENG05-BK-IDX).
050400     MOVE WK-BM-END-TIME (WK-BM-IDX)
050500                                  TO ENG05-BT-END-TIME
050600                                     (ENG05-BK-IDX).
050700
050800     READ BOOKGMS                  INTO FD-REG-BOOKGMS.
050900     PERFORM 8300-TEST-FS-BOOKGMS.
051000*----------------------------------------------------------------*
051100 1250-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 1300-LOAD-DETAIL-TABLE          SECTION.
051500*----------------------------------------------------------------*
051600     OPEN INPUT BOOKDTL.
051700     MOVE 'OPEN FILE BOOKDTL'    TO WRK-ERROR-MSG.
051800     PERFORM 8400-TEST-FS-BOOKDTL.
051900
052000     READ BOOKDTL                  INTO FD-REG-BOOKDTL.
052100     PERFORM 8400-TEST-FS-BOOKDTL.
052200
052300     PERFORM 1350-STORE-DETAIL
052400             UNTIL WRK-FS-BOOKDTL EQUAL 10.
052500
052600     CLOSE BOOKDTL.
052700*----------------------------------------------------------------*
052800 1300-99-EXIT.                   EXIT.
052900*----------------------------------------------------------------*
053000*----------------------------------------------------------------*
053100 1350-STORE-DETAIL                SECTION.
053200*----------------------------------------------------------------*
053300     ADD 1                        TO WS-DETAILS-LOADED.
053400     ADD 1                        TO ENG05-DETAIL-TABLE-COUNT.
053500     SET ENG05-DT-IDX              TO ENG05-DETAIL-TABLE-COUNT.
053600
053700     MOVE FD-REG-BOOKDTL (19:09)   TO ENG05-DT-WORKER-ID
053800                                      (ENG05-DT-IDX).
053900     MOVE FD-REG-BOOKDTL (10:09)   TO ENG05-DT-BOOKING-ID
054000                                      (ENG05-DT-IDX).
054100
054200*    TRACK THE HIGH-WATER DETAIL-ID SO APPENDED ROWS NEVER
054300*    COLLIDE WITH AN ID ALREADY ON THE FILE.
054400     IF FD-REG-BOOKDTL (01:09)     IS NOT LESS THAN
054500                                      WS-NEXT-DETAIL-ID
054600        MOVE FD-REG-BOOKDTL (01:09) TO WS-NEXT-DETAIL-ID
054700     END-IF.
054800
054900     READ BOOKDTL                  INTO FD-REG-BOOKDTL.
055000     PERFORM 8400-TEST-FS-BOOKDTL.
055100*----------------------------------------------------------------*
055200 1350-99-EXIT.                   EXIT.
055300*----------------------------------------------------------------*
055400*----------------------------------------------------------------*
055500 2000-PROCESS-REQUEST            SECTION.
055600*----------------------------------------------------------------*
055700     ADD 1                        TO WS-REQUESTS-READ.
055800     MOVE SPACES                  TO WK-REJECT-REASON.
055900
056000     PERFORM 2100-VALIDATE-BOOKING.
056100
056200     IF WK-REJECT-REASON          EQUAL SPACES
056300        PERFORM 2200-DERIVE-END-DATETIME
056400        PERFORM 2300-CHECK-AVAILABILITY
056500     END-IF.
056600
056700     IF WK-REJECT-REASON          EQUAL SPACES
056800        PERFORM 2400-VEHICLE-FILTER
056900     END-IF.
057000
057100     IF WK-REJECT-REASON          EQUAL SPACES
057200        PERFORM 2500-SAVE-BOOKING
057300        PERFORM 2600-WRITE-ASSIGNMENTS
057400        ADD 1                     TO WS-REQUESTS-ACCEPTED
057500     ELSE
057600        PERFORM 2700-WRITE-REJECT
057700        ADD 1                     TO WS-REQUESTS-REJECTED
057800     END-IF.
057900
058000     PERFORM 2800-READ-REQUEST.
058100*----------------------------------------------------------------*
058200 2000-99-EXIT.                   EXIT.
058300*----------------------------------------------------------------*
058400*----------------------------------------------------------------*
058500 2100-VALIDATE-BOOKING           SECTION.
058600*----------------------------------------------------------------*
058700     IF BKG03-DURATION-HOURS OF WRK-BOOKREQ-REG NOT EQUAL 2
058800        AND BKG03-DURATION-HOURS OF WRK-BOOKREQ-REG
058900                                 NOT EQUAL 4
059000        MOVE 'INVALID DURATION-HOURS'
059100                                 TO WK-REJECT-REASON
059200     END-IF.
059300
059400     IF WK-REJECT-REASON         EQUAL SPACES
059500        IF BKG03-REQUIRED-WORKERS OF WRK-BOOKREQ-REG
059600                                 LESS THAN 1
059700           OR BKG03-REQUIRED-WORKERS OF WRK-BOOKREQ-REG
059800                                 GREATER THAN 3
059900           MOVE 'INVALID REQUIRED-WORKERS'
060000                                 TO WK-REJECT-REASON
060100        END-IF
060200     END-IF.
060300*----------------------------------------------------------------*
060400 2100-99-EXIT.                   EXIT.
060500*----------------------------------------------------------------*
060600*----------------------------------------------------------------*
060700 2200-DERIVE-END-DATETIME        SECTION.
060800*----------------------------------------------------------------*
060900     MOVE BKG03-START-DATE OF WRK-BOOKREQ-REG
061000                                 TO BKG03-END-DATE
061100                                    OF WRK-BOOKREQ-REG.
061200
061300     MOVE BKG03-START-TIME OF WRK-BOOKREQ-REG
061400                                 TO WK-END-TIME-WORK.
061500
061600     COMPUTE WK-RAW-HOUR-SUM = WK-END-TIME-HH
061700             + BKG03-DURATION-HOURS OF WRK-BOOKREQ-REG.
061800
061900     IF WK-RAW-HOUR-SUM          GREATER THAN 23
062000        SUBTRACT 24              FROM WK-RAW-HOUR-SUM
062100        PERFORM 2250-ADD-ONE-DAY
062200     END-IF.
062300
062400     MOVE WK-RAW-HOUR-SUM        TO WK-END-TIME-HH.
062500
062600     MOVE WK-END-TIME-WORK       TO BKG03-END-TIME
062700                                    OF WRK-BOOKREQ-REG.
062800*----------------------------------------------------------------*
062900 2200-99-EXIT.                   EXIT.
063000*----------------------------------------------------------------*
063100*----------------------------------------------------------------*
063200 2250-ADD-ONE-DAY                SECTION.
063300*----------------------------------------------------------------*
063400*    BUMPS THE END-DATE ONE CALENDAR DAY FORWARD WHEN THE HOUR-
063500*    ADD ROLLS PAST MIDNIGHT.  A BOOKING IS AT MOST 4 HOURS SO
063600*    THIS NEVER HAS TO CARRY MORE THAN ONE DAY.
063700     MOVE BKG03-END-DATE (1:4) OF WRK-BOOKREQ-REG
063800                                 TO WK-DATE-CCYY.
063900     MOVE BKG03-END-DATE (5:2) OF WRK-BOOKREQ-REG
064000                                 TO WK-DATE-MM.
064100     MOVE BKG03-END-DATE (7:2) OF WRK-BOOKREQ-REG
064200                                 TO WK-DATE-DD.
064300
064400     MOVE 'N'                    TO WK-LEAP-YEAR-SWITCH.
064500     DIVIDE WK-DATE-CCYY BY 4   GIVING WK-LEAP-QUOTIENT
064600                                REMAINDER WK-LEAP-REM-4.
064700     DIVIDE WK-DATE-CCYY BY 100 GIVING WK-LEAP-QUOTIENT
064800                                REMAINDER WK-LEAP-REM-100.
064900     DIVIDE WK-DATE-CCYY BY 400 GIVING WK-LEAP-QUOTIENT
065000                                REMAINDER WK-LEAP-REM-400.
065100     IF (WK-LEAP-REM-4 EQUAL ZERO AND WK-LEAP-REM-100 NOT EQUAL
065200            ZERO) OR WK-LEAP-REM-400 EQUAL ZERO
065300        MOVE 'Y'                 TO WK-LEAP-YEAR-SWITCH
065400     END-IF.
065500
065600     ADD 1                       TO WK-DATE-DD.
065700
065800     IF WK-DATE-MM EQUAL 2 AND WK-DATE-DD EQUAL 29
065900           AND WK-LEAP-YEAR-SWITCH EQUAL 'Y'
066000*       29/02 OF A LEAP YEAR IS A VALID DATE - NO ROLLOVER.
066100        CONTINUE
066200     ELSE
066300        IF WK-DATE-DD GREATER THAN WS-DAYS-IN-MONTH (WK-DATE-MM)
066400           MOVE 1                TO WK-DATE-DD
066500           ADD 1                 TO WK-DATE-MM
066600           IF WK-DATE-MM GREATER THAN 12
066700              MOVE 1             TO WK-DATE-MM
066800              ADD 1              TO WK-DATE-CCYY
066900           END-IF
067000        END-IF
067100     END-IF.
067200
067300     MOVE WK-DATE-CCYY           TO BKG03-END-DATE (1:4)
067400                                    OF WRK-BOOKREQ-REG.
067500     MOVE WK-DATE-MM             TO BKG03-END-DATE (5:2)
067600                                    OF WRK-BOOKREQ-REG.
067700     MOVE WK-DATE-DD             TO BKG03-END-DATE (7:2)
067800                                    OF WRK-BOOKREQ-REG.
067900*----------------------------------------------------------------*
068000 2250-99-EXIT.                   EXIT.
068100*----------------------------------------------------------------*
068200*----------------------------------------------------------------*
068300 2300-CHECK-AVAILABILITY         SECTION.
068400*----------------------------------------------------------------*
068500     MOVE BKG03-START-DATE OF WRK-BOOKREQ-REG
068600                                 TO ENG05-REQ-START-DATE.
068700     MOVE BKG03-START-TIME OF WRK-BOOKREQ-REG
068800                                 TO ENG05-REQ-START-TIME.
068900     MOVE BKG03-END-DATE OF WRK-BOOKREQ-REG
069000                                 TO ENG05-REQ-END-DATE.
069100     MOVE BKG03-END-TIME OF WRK-BOOKREQ-REG
069200                                 TO ENG05-REQ-END-TIME.
069300     MOVE BKG03-REQUIRED-WORKERS OF WRK-BOOKREQ-REG
069400                                 TO ENG05-REQ-WORKERS-NEEDED.
069500*    A NEW BOOKING HAS NO PRIOR BOOKING-DETAIL ROWS TO EXCLUDE -
069600*    SEE CRWS0002 FOR THE UPDATE CASE, WHICH SETS THIS TO THE
069700*    BOOKING BEING UPDATED.
069800     MOVE ZERO                   TO ENG05-REQ-EXCLUDE-BOOKING-ID.
069900     MOVE ZERO                   TO ENG05-RET-ELIGIBLE-COUNT.
070000
070100     CALL 'CRWS0003'             USING CRWSCH05-ENGINE-PARMS.
070200
070300     IF ENG05-RET-ELIGIBLE-COUNT LESS THAN
070400           BKG03-REQUIRED-WORKERS OF WRK-BOOKREQ-REG
070500        MOVE 'NOT ENOUGH WORKERS AVAILABLE'
070600                                 TO WK-REJECT-REASON
070700     END-IF.
070800*----------------------------------------------------------------*
070900 2300-99-EXIT.                   EXIT.
071000*----------------------------------------------------------------*
071100*----------------------------------------------------------------*
071200 2400-VEHICLE-FILTER              SECTION.
071300*----------------------------------------------------------------*
071400     MOVE ZERO                    TO WK-FILTERED-COUNT.
071500     MOVE ENG05-RET-VEHICLE-ID (1) TO WK-CREW-VEHICLE-ID.
071600
071700     PERFORM 2450-FILTER-ONE-WORKER
071800             VARYING WK-SUBSCRIPT FROM 1 BY 1
071900             UNTIL WK-SUBSCRIPT GREATER THAN
072000                          ENG05-RET-ELIGIBLE-COUNT
072100                OR WK-FILTERED-COUNT GREATER THAN OR EQUAL TO
072200                          BKG03-REQUIRED-WORKERS
072300                          OF WRK-BOOKREQ-REG.
072400
072500     IF WK-FILTERED-COUNT        LESS THAN
072600           BKG03-REQUIRED-WORKERS OF WRK-BOOKREQ-REG
072700        MOVE 'NOT ENOUGH WORKERS SAME VEHICLE'
072800                                 TO WK-REJECT-REASON
072900     END-IF.
073000*----------------------------------------------------------------*
073100 2400-99-EXIT.                   EXIT.
073200*----------------------------------------------------------------*
073300*----------------------------------------------------------------*
073400 2450-FILTER-ONE-WORKER           SECTION.
073500*----------------------------------------------------------------*
073600     IF ENG05-RET-VEHICLE-ID (WK-SUBSCRIPT)
073700                                  EQUAL WK-CREW-VEHICLE-ID
073800        ADD 1                     TO WK-FILTERED-COUNT
073900        MOVE ENG05-RET-WORKER-ID (WK-SUBSCRIPT)
074000                                  TO WK-FILTERED-WORKER-ID
074100                                     (WK-FILTERED-COUNT)
074200     END-IF.
074300*----------------------------------------------------------------*
074400 2450-99-EXIT.                   EXIT.
074500*----------------------------------------------------------------*
074600*----------------------------------------------------------------*
074700 2500-SAVE-BOOKING                SECTION.
074800*----------------------------------------------------------------*
074900     ADD 1                        TO WK-BOOKING-MASTER-COUNT.
075000     SET WK-BM-IDX                TO WK-BOOKING-MASTER-COUNT.
075100
075200     MOVE BKG03-BOOKING-ID OF WRK-BOOKREQ-REG
075300                                  TO WK-BM-BOOKING-ID (WK-BM-IDX).
075400     MOVE BKG03-START-DATE OF WRK-BOOKREQ-REG
075500                                  TO WK-BM-START-DATE (WK-BM-IDX).
075600     MOVE BKG03-START-TIME OF WRK-BOOKREQ-REG
075700                                  TO WK-BM-START-TIME (WK-BM-IDX).
075800     MOVE BKG03-END-DATE OF WRK-BOOKREQ-REG
075900                                  TO WK-BM-END-DATE (WK-BM-IDX).
076000     MOVE BKG03-END-TIME OF WRK-BOOKREQ-REG
076100                                  TO WK-BM-END-TIME (WK-BM-IDX).
076200     MOVE BKG03-DURATION-HOURS OF WRK-BOOKREQ-REG
076300                                  TO WK-BM-DURATION-HOURS
076400                                     (WK-BM-IDX).
076500     MOVE BKG03-REQUIRED-WORKERS OF WRK-BOOKREQ-REG
076600                                  TO WK-BM-REQUIRED-WORKERS
076700                                     (WK-BM-IDX).
076800*----------------------------------------------------------------*
076900 2500-99-EXIT.                   EXIT.
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 2600-WRITE-ASSIGNMENTS           SECTION.
077300*----------------------------------------------------------------*
077400     PERFORM 2650-WRITE-ONE-ASSIGNMENT
077500             VARYING WK-SUBSCRIPT FROM 1 BY 1
077600             UNTIL WK-SUBSCRIPT GREATER THAN WK-FILTERED-COUNT.
077700*----------------------------------------------------------------*
077800 2600-99-EXIT.                   EXIT.
077900*----------------------------------------------------------------*
078000*----------------------------------------------------------------*
078100 2650-WRITE-ONE-ASSIGNMENT        SECTION.
078200*----------------------------------------------------------------*
078300     ADD 1                        TO WS-NEXT-DETAIL-ID.
078400     MOVE WS-NEXT-DETAIL-ID       TO DTL04-DETAIL-ID
078500                                     OF WRK-BOOKDTL-REG.
078600     MOVE BKG03-BOOKING-ID OF WRK-BOOKREQ-REG
078700                                  TO DTL04-BOOKING-ID
078800                                     OF WRK-BOOKDTL-REG.
078900     MOVE WK-FILTERED-WORKER-ID (WK-SUBSCRIPT)
079000                                  TO DTL04-WORKER-ID
079100                                     OF WRK-BOOKDTL-REG.
079200     MOVE WRK-BOOKDTL-REG         TO FD-REG-BOOKDTL.
079300
079400     WRITE FD-REG-BOOKDTL.
079500
079600     MOVE 'WRITING BOOKDTL'       TO WRK-ERROR-MSG.
079700     PERFORM 8400-TEST-FS-BOOKDTL.
079800
079900     IF WRK-FS-BOOKDTL            EQUAL ZEROS
080000        ADD 1                     TO WS-DETAILS-WRITTEN
080100     END-IF.
080200*----------------------------------------------------------------*
080300 2650-99-EXIT.                   EXIT.
080400*----------------------------------------------------------------*
080500*----------------------------------------------------------------*
080600 2700-WRITE-REJECT                 SECTION.
080700*----------------------------------------------------------------*
080800     MOVE 'RECORDING REJECT FILE'  TO WRK-ERROR-MSG.
080900
081000     MOVE BKG03-BOOKING-ID OF WRK-BOOKREQ-REG
081100                                  TO WK-BOOKING-ID-DISPLAY.
081200
081300     MOVE SPACES                  TO FD-REG-BOOKREJ.
081400     MOVE WK-BOOKING-ID-X          TO FD-REG-BOOKREJ (1:9).
081500     MOVE WK-REJECT-REASON         TO FD-REG-BOOKREJ (11:32).
081600
081700     WRITE FD-REG-BOOKREJ.
081800
081900     PERFORM 8500-TEST-FS-BOOKREJ.
082000*----------------------------------------------------------------*
082100 2700-99-EXIT.                   EXIT.
082200*----------------------------------------------------------------*
082300*----------------------------------------------------------------*
082400 2800-READ-REQUEST                 SECTION.
082500*----------------------------------------------------------------*
082600     MOVE 'READING BOOKREQ'        TO WRK-ERROR-MSG.
082700
082800     READ BOOKREQ                  INTO WRK-BOOKREQ-REG.
082900
083000     PERFORM 8100-TEST-FS-BOOKREQ.
083100
083200     IF WRK-FS-BOOKREQ             EQUAL 10
083300        MOVE 'END'                 TO WRK-BOOKREQ-EOF
083400     END-IF.
083500*----------------------------------------------------------------*
083600 2800-99-EXIT.                   EXIT.
083700*----------------------------------------------------------------*
083800*----------------------------------------------------------------*
083900 3000-FINALIZE                    SECTION.
084000*----------------------------------------------------------------*
084100     CLOSE BOOKREQ
084200           BOOKREJ
084300           BOOKDTL.
084400
084500     PERFORM 3100-REWRITE-BOOKGMS.
084600
084700     MOVE WS-REQUESTS-READ         TO WS-REQUESTS-READ-EDIT.
084800     MOVE WS-REQUESTS-ACCEPTED     TO WS-REQUESTS-ACCEPTED-EDIT.
084900     MOVE WS-REQUESTS-REJECTED     TO WS-REQUESTS-REJECTED-EDIT.
085000
085100     DISPLAY '***************************'.
085200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
085300     DISPLAY '***************************'.
085400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
085500     DISPLAY '*COMPILED........:'
085600     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
085700     DISPLAY '*-------------------------*'.
085800     DISPLAY '*REQUESTS READ.......:' WS-REQUESTS-READ-EDIT '*'.
085900     DISPLAY '*REQUESTS ACCEPTED...:'
086000             WS-REQUESTS-ACCEPTED-EDIT '*'.
086100     DISPLAY '*REQUESTS REJECTED...:'
086200             WS-REQUESTS-REJECTED-EDIT '*'.
086300     DISPLAY '*DETAILS WRITTEN.....:' WS-DETAILS-WRITTEN '*'.
086400     DISPLAY '*-------------------------*'.
086500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
086600     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
086700     DISPLAY '***************************'.
086800
086900     STOP RUN.
087000*----------------------------------------------------------------*
087100 3000-99-EXIT.                   EXIT.
087200*----------------------------------------------------------------*
087300*----------------------------------------------------------------*
087400 3100-REWRITE-BOOKGMS              SECTION.
087500*----------------------------------------------------------------*
087600     OPEN OUTPUT BOOKGMS.
087700     MOVE 'REWRITE FILE BOOKGMS'   TO WRK-ERROR-MSG.
087800     PERFORM 8300-TEST-FS-BOOKGMS.
087900
088000     PERFORM 3150-WRITE-ONE-BOOKING
088100             VARYING WK-BM-IDX FROM 1 BY 1
088200             UNTIL WK-BM-IDX GREATER THAN WK-BOOKING-MASTER-COUNT.
088300
088400     CLOSE BOOKGMS.
088500*----------------------------------------------------------------*
088600 3100-99-EXIT.                   EXIT.
088700*----------------------------------------------------------------*
088800*----------------------------------------------------------------*
088900 3150-WRITE-ONE-BOOKING            SECTION.
089000*----------------------------------------------------------------*
089100     MOVE WK-BM-BOOKING-ID (WK-BM-IDX)
089200                                TO FD-REG-BOOKGMS (01:09).
089300     MOVE WK-BM-START-DATE (WK-BM-IDX)
089400                                TO FD-REG-BOOKGMS (10:08).
089500     MOVE WK-BM-START-TIME (WK-BM-IDX)
089600                                TO FD-REG-BOOKGMS (18:04).
089700     MOVE WK-BM-END-DATE (WK-BM-IDX)
089800                                TO FD-REG-BOOKGMS (22:08).
089900     MOVE WK-BM-END-TIME (WK-BM-IDX)
090000                                TO FD-REG-BOOKGMS (30:04).
090100     MOVE WK-BM-DURATION-HOURS (WK-BM-IDX)
090200                                TO FD-REG-BOOKGMS (34:02).
090300     MOVE WK-BM-REQUIRED-WORKERS (WK-BM-IDX)
090400                                TO FD-REG-BOOKGMS (36:01).
090500
090600     WRITE FD-REG-BOOKGMS.
090700
090800     PERFORM 8300-TEST-FS-BOOKGMS.
090900*----------------------------------------------------------------*
091000 3150-99-EXIT.                   EXIT.
091100*----------------------------------------------------------------*
091200*----------------------------------------------------------------*
091300 8100-TEST-FS-BOOKREQ            SECTION.
091400*----------------------------------------------------------------*
091500     IF WRK-FS-BOOKREQ           NOT EQUAL ZEROS AND 10
091600        MOVE WRK-FS-BOOKREQ      TO  WRK-ERROR-CODE
091700        PERFORM 9999-CALL-ABEND-PGM
091800     END-IF.
091900*----------------------------------------------------------------*
092000 8100-99-EXIT.                   EXIT.
092100*----------------------------------------------------------------*
092200*----------------------------------------------------------------*
092300 8200-TEST-FS-WORKERMS           SECTION.
092400*----------------------------------------------------------------*
092500     IF WRK-FS-WORKERMS          NOT EQUAL ZEROS AND 10
092600        MOVE WRK-FS-WORKERMS     TO  WRK-ERROR-CODE
092700        PERFORM 9999-CALL-ABEND-PGM
092800     END-IF.
092900*----------------------------------------------------------------*
093000 8200-99-EXIT.                   EXIT.
093100*----------------------------------------------------------------*
093200*----------------------------------------------------------------*
093300 8300-TEST-FS-BOOKGMS            SECTION.
093400*----------------------------------------------------------------*
093500     IF WRK-FS-BOOKGMS           NOT EQUAL ZEROS AND 10
093600        MOVE WRK-FS-BOOKGMS      TO  WRK-ERROR-CODE
093700        PERFORM 9999-CALL-ABEND-PGM
093800     END-IF.
093900*----------------------------------------------------------------*
094000 8300-99-EXIT.                   EXIT.
094100*----------------------------------------------------------------*
094200*----------------------------------------------------------------*
094300 8400-TEST-FS-BOOKDTL            SECTION.
094400*----------------------------------------------------------------*
094500     IF WRK-FS-BOOKDTL           NOT EQUAL ZEROS
094600        MOVE WRK-FS-BOOKDTL      TO  WRK-ERROR-CODE
094700        PERFORM 9999-CALL-ABEND-PGM
094800     END-IF.
094900*----------------------------------------------------------------*
095000 8400-99-EXIT.                   EXIT.
095100*----------------------------------------------------------------*
095200*----------------------------------------------------------------*
095300 8500-TEST-FS-BOOKREJ            SECTION.
095400*----------------------------------------------------------------*
095500     IF WRK-FS-BOOKREJ           NOT EQUAL ZEROS
095600        MOVE WRK-FS-BOOKREJ      TO  WRK-ERROR-CODE
095700        PERFORM 9999-CALL-ABEND-PGM
095800     END-IF.
095900*----------------------------------------------------------------*
096000 8500-99-EXIT.                   EXIT.
096100*----------------------------------------------------------------*
096200*----------------------------------------------------------------*
096300 9000-GET-DATE-TIME              SECTION.
096400*----------------------------------------------------------------*
096500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
096600     MOVE YY                     TO YYYY-FORMATTED.
096700     MOVE MM                     TO MM-FORMATTED.
096800     MOVE DD                     TO DD-FORMATTED.
096900     ADD  2000                   TO YYYY-FORMATTED.
097000
097100     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
097200     MOVE HOUR                   TO HOUR-FORMATTED.
097300     MOVE MINUTE                 TO MINUTE-FORMATTED.
097400     MOVE SECOND                 TO SECOND-FORMATTED.
097500*----------------------------------------------------------------*
097600 9000-99-EXIT.                   EXIT.
097700*----------------------------------------------------------------*
097800*----------------------------------------------------------------*
097900 9999-CALL-ABEND-PGM             SECTION.
098000*----------------------------------------------------------------*
098100     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
098200     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
098300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
098400*----------------------------------------------------------------*
098500 9999-99-EXIT.                   EXIT.
098600*----------------------------------------------------------------*
098700