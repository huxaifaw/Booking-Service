000100*================================================================*
000200*    COPYBOOK......: CRWSCH05                                    *
000300*    PROJECT.......: CREW SCHEDULING PROJECT - CRWSCH            *
000400*    RECORD........: AVAILABILITY-ENGINE CALL PARAMETER AREA     *
000500*----------------------------------------------------------------*
000600*    HISTORY:                                                    *
000700*    19/08/1998  RMM  CR-0132  ORIGINAL COPYBOOK - INTERFACE     *
000800*                              BETWEEN CRWS0001/CRWS0002 AND THE *
000900*                              CRWS0003 AVAILABILITY ENGINE, SO  *
001000*                              BOTH SIDES OF THE CALL ALWAYS     *
001100*                              AGREE ON SHAPE.                   *
001200*    11/01/1999  RMM  CR-0141  RAISED WORKER TABLE FROM 0020 TO  *
001300*                              0050 ENTRIES - PILOT ROSTER GREW. *
001400*    30/09/1999  RMM  Y2K-007  REVIEWED ALL DATE FIELDS PASSED   *
001500*                              OVER THIS INTERFACE - ALL ARE     *
001600*                              ALREADY 8-DIGIT CCYYMMDD, NOTHING *
001700*                              TO WIDEN.                         *
001800*    17/11/1999  RMM  CR-0138  ADDED ENG05-REQ-EXCLUDE-BOOKING-ID*
001900*                              - CRWS0002 NEEDS THE ENGINE TO    *
002000*                              IGNORE A BOOKING'S OWN PRIOR      *
002100*                              ASSIGNMENTS WHEN RE-CHECKING IT   *
002200*                              FOR AN UPDATE.                    *
002300*----------------------------------------------------------------*
002400*    CALLED BY CRWS0001/CRWS0002 AS WORKING-STORAGE (THE CALLER  *
002500*    OWNS THE TABLES AND LOADS THEM AT 1000-INITIALIZE); USED BY *
002600*    CRWS0003 AS ITS LINKAGE SECTION (THE ENGINE NEVER OPENS A   *
002700*    FILE OF ITS OWN - SEE ABENDPGM FOR THE SAME HOUSE HABIT OF  *
002800*    A FILE-LESS CALLED SUBPROGRAM).                              *
002900*================================================================*
003000 01  CRWSCH05-ENGINE-PARMS.
003100*    ----------------- REQUESTED WINDOW, IN ------------------
003200     03  ENG05-REQ-START-DATE        PIC 9(08).
003300     03  ENG05-REQ-START-TIME        PIC 9(04).
003400     03  ENG05-REQ-END-DATE          PIC 9(08).
003500     03  ENG05-REQ-END-TIME          PIC 9(04).
003600     03  ENG05-REQ-WORKERS-NEEDED    PIC 9(01).
003700*    BOOKING-ID TO IGNORE IN THE OVERLAP TEST - SET BY CRWS0002
003800*    TO THE BOOKING BEING UPDATED, SO A WORKER'S OWN EXISTING
003900*    ASSIGNMENT ON THAT BOOKING DOES NOT MAKE IT LOOK BUSY
004000*    AGAINST ITS OWN NEW WINDOW. ZERO = NO EXCLUSION (CRWS0001
004100*    ALWAYS PASSES ZERO - A NEW BOOKING HAS NO PRIOR DETAIL).
004200     03  ENG05-REQ-EXCLUDE-BOOKING-ID PIC 9(09).
004300*    ----------------- ELIGIBLE RESULT, OUT --------------------
004400     03  ENG05-RET-ELIGIBLE-COUNT    PIC 9(01) COMP.
004500     03  ENG05-RET-ELIGIBLE-LIST.
004600         05  ENG05-RET-ELIGIBLE-ENTRY OCCURS 3 TIMES.
004700             10  ENG05-RET-WORKER-ID    PIC 9(09).
004800             10  ENG05-RET-VEHICLE-ID   PIC 9(09).
004900*    ----------------- WORKER MASTER TABLE, IN -------------------
005000     03  ENG05-WORKER-TABLE-COUNT    PIC 9(04) COMP.
005100     03  ENG05-WORKER-TABLE.
005200         05  ENG05-WORKER-ENTRY OCCURS 0050 TIMES
005300                 INDEXED BY ENG05-WK-IDX.
005400             10  ENG05-WT-WORKER-ID     PIC 9(09).
005500             10  ENG05-WT-AVAILABLE     PIC X(01).
005600             10  ENG05-WT-HOURS-START   PIC 9(04).
005700             10  ENG05-WT-HOURS-END     PIC 9(04).
005800             10  ENG05-WT-FRIDAYS       PIC X(01).
005900             10  ENG05-WT-VEHICLE-ID    PIC 9(09).
006000*    ----------------- BOOKING MASTER TABLE, IN ------------------
006100*    (NEEDED SO THE ENGINE CAN RESOLVE A DETAIL ROW'S
006200*    BOOKING-ID BACK TO A START/END STAMP FOR THE OVERLAP TEST.)
006300     03  ENG05-BOOKING-TABLE-COUNT   PIC 9(04) COMP.
006400     03  ENG05-BOOKING-TABLE.
006500         05  ENG05-BOOKING-ENTRY OCCURS 0200 TIMES
006600                 INDEXED BY ENG05-BK-IDX.
006700             10  ENG05-BT-BOOKING-ID    PIC 9(09).
006800             10  ENG05-BT-START-DATE    PIC 9(08).
006900             10  ENG05-BT-START-TIME    PIC 9(04).
007000             10  ENG05-BT-END-DATE      PIC 9(08).
007100             10  ENG05-BT-END-TIME      PIC 9(04).
007200*    ----------------- BOOKING-DETAIL TABLE, IN ------------------
007300     03  ENG05-DETAIL-TABLE-COUNT    PIC 9(04) COMP.
007400     03  ENG05-DETAIL-TABLE.
007500         05  ENG05-DETAIL-ENTRY OCCURS 0600 TIMES
007600                 INDEXED BY ENG05-DT-IDX.
007700             10  ENG05-DT-WORKER-ID     PIC 9(09).
007800             10  ENG05-DT-BOOKING-ID    PIC 9(09).
