000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CRWS0003.
000600 AUTHOR.         RENATO M. CASTELO.
000700 INSTALLATION.   DATA PROCESSING - SCHEDULING DEPT.
000800 DATE-WRITTEN.   19/08/1998.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CRWS0003.                                     *
001400*    ANALYST.....: R. CASTELO                                    *
001500*    PROGRAMMER..: R. CASTELO                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: CREW SCHEDULING PROJECT - CRWSCH              *
001800*----------------------------------------------------------------*
001900*    GOAL........: SUBPROGRAM FORM OF THE AVAILABILITY ENGINE.   *
002000*                  CALLED BY CRWS0001 AND CRWS0002 ONLY - OPENS  *
002100*                  NO FILE OF ITS OWN (SEE ABENDPGM FOR THE SAME *
002200*                  HOUSE HABIT).  SCANS THE WORKER TABLE PASSED  *
002300*                  IN ON CRWSCH05, REJECTS A WORKER THAT IS OUT  *
002400*                  OF HOURS OR ON FRIDAY WHEN NOT ROSTERED, OR   *
002500*                  WHOSE EXISTING ASSIGNMENTS OVERLAP THE        *
002600*                  REQUESTED WINDOW (WITH A 30-MINUTE BUFFER),   *
002700*                  AND STOPS AS SOON AS THE ELIGIBLE LIST HAS    *
002800*                  ENOUGH WORKERS - FIRST-N IN FILE ORDER, NOT   *
002900*                  BEST-FIT.                                     *
003000*----------------------------------------------------------------*
003100*    FILES.......:  NONE - ALL TABLES ARRIVE ON CRWSCH05.        *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG:                                                 *
003600*    19/08/1998  RMC  CR-0132  ORIGINAL PROGRAM - PULLED THE      *
003700*                              AVAILABILITY SCAN OUT OF CRWS0001  *
003800*                              SO CRWS0002 COULD SHARE IT.        *
003900*    02/09/1998  RMC  CR-0134  ADDED THE DAY-OF-WEEK COMPUTATION  *
004000*                              (ZELLER'S CONGRUENCE) - NEEDED THE *
004100*                              FRIDAY TEST AND THE SHOP HAS NO    *
004200*                              DATE-OF-WEEK UTILITY ROUTINE.      *
004300*    30/09/1999  RMC  Y2K-007  CONFIRMED THE ZELLER ARITHMETIC    *
004400*                              BELOW IS FED A FULL 4-DIGIT CCYY - *
004500*                              NO WINDOWING ASSUMPTION IN IT.     *
004600*    17/11/1999  RMC  CR-0138  HONOURS ENG05-REQ-EXCLUDE-BOOKING- *
004700*                              ID - A WORKER'S OWN PRIOR          *
004800*                              ASSIGNMENT ON THE BOOKING BEING    *
004900*                              UPDATED NO LONGER COUNTS AS AN     *
005000*                              OVERLAP AGAINST ITS OWN NEW        *
005100*                              WINDOW.                            *
005200*    09/02/2004  JLC  CR-0299  2200/2250 WERE BUFFERING BY ADDING *
005300*                              30 STRAIGHT TO A (DATE*2400)+HHMM  *
005400*                              VALUE - HHMM IS NOT MINUTES, SO A  *
005500*                              BOOKING ENDING NEAR MIDNIGHT COULD *
005600*                              BUFFER SHORT AND MISS A TRUE       *
005700*                              OVERLAP.  ADDED 2270-COMPUTE-      *
005800*                              ABSOLUTE-MINUTES (CIVIL-TO-JULIAN-  *
005900*                              DAY-NUMBER, SAME CARRY DISCIPLINE  *
006000*                              AS 2250/2350-ADD-ONE-DAY) AND       *
006100*                              REWORKED THE BUFFER COMPARE OVER    *
006200*                              TRUE LINEAR MINUTES.                *
006300*================================================================*
006400*           E N V I R O N M E N T      D I V I S I O N           *
006500*================================================================*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.    IBM-3090.
006900 OBJECT-COMPUTER.    IBM-3090.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS VALID-DOW IS '1' THRU '7'.
007300*================================================================*
007400*                  D A T A      D I V I S I O N                  *
007500*================================================================*
007600 DATA DIVISION.
007700 WORKING-STORAGE SECTION.
007800
007900 77  FILLER                        PIC X(26) VALUE
008000                                    '* INICIO WORKING-STORAGE *'.
008100
008200*---- ISO DAY-OF-WEEK OF THE REQUESTED START DATE (1=MON..7=SUN) *
008300 77  WK-REQUEST-DOW                PIC 9(01) COMP VALUE ZERO.
008400
008500*---- DAY-NAME LOOKUP FOR THE JOB-LOG TRACE LINE BELOW -----------*
008600 01  WK-DOW-NAME-LIST.
008700     03  FILLER                    PIC X(09) VALUE 'MONDAY   '.
008800     03  FILLER                    PIC X(09) VALUE 'TUESDAY  '.
008900     03  FILLER                    PIC X(09) VALUE 'WEDNESDAY'.
009000     03  FILLER                    PIC X(09) VALUE 'THURSDAY '.
009100     03  FILLER                    PIC X(09) VALUE 'FRIDAY   '.
009200     03  FILLER                    PIC X(09) VALUE 'SATURDAY '.
009300     03  FILLER                    PIC X(09) VALUE 'SUNDAY   '.
009400 01  WK-DOW-NAME-TABLE REDEFINES WK-DOW-NAME-LIST.
009500     03  WK-DOW-NAME OCCURS 7 TIMES PIC X(09).
009600
009700*---- ALPHA VIEW OF THE REQUEST DATE FOR THE SAME TRACE LINE -----*
009800 01  WK-TRACE-DATE                 PIC 9(08) VALUE ZERO.
009900 01  WK-TRACE-DATE-X REDEFINES WK-TRACE-DATE PIC X(08).
010000
010100*---- ZELLER'S CONGRUENCE WORK FIELDS - ALL COMP, NO FUNCTION ----*
010200 01  WK-ZELLER-DATE-PARTS.
010300     03  WK-Z-CCYY                 PIC 9(04) COMP VALUE ZERO.
010400     03  WK-Z-MM                   PIC 9(02) COMP VALUE ZERO.
010500     03  WK-Z-DD                   PIC 9(02) COMP VALUE ZERO.
010600 01  WK-ZELLER-ADJUSTED REDEFINES WK-ZELLER-DATE-PARTS.
010700     03  FILLER                    PIC 9(04) COMP.
010800     03  FILLER                    PIC 9(02) COMP.
010900     03  FILLER                    PIC 9(02) COMP.
011000 77  WK-Z-YEAR                     PIC 9(04) COMP VALUE ZERO.
011100 77  WK-Z-MONTH                    PIC 9(02) COMP VALUE ZERO.
011200 77  WK-Z-CENTURY-YR               PIC 9(02) COMP VALUE ZERO.
011300 77  WK-Z-CENTURY                  PIC 9(02) COMP VALUE ZERO.
011400 77  WK-Z-TERM-1                   PIC 9(04) COMP VALUE ZERO.
011500 77  WK-Z-TERM-2                   PIC 9(04) COMP VALUE ZERO.
011600 77  WK-Z-TERM-3                   PIC 9(04) COMP VALUE ZERO.
011700 77  WK-Z-TERM-4                   PIC 9(04) COMP VALUE ZERO.
011800 77  WK-Z-SUM                      PIC 9(06) COMP VALUE ZERO.
011900 77  WK-Z-QUOTIENT                 PIC 9(06) COMP VALUE ZERO.
012000 77  WK-Z-REMAINDER                PIC 9(02) COMP VALUE ZERO.
012100 77  WK-Z-HVALUE                   PIC 9(02) COMP VALUE ZERO.
012200
012300*---- PER-WORKER REJECTION SWITCH --------------------------------*
012400 77  WK-WORKER-REJECTED-SWITCH     PIC X(01) VALUE 'N'.
012500     88  WK-WORKER-IS-REJECTED             VALUE 'Y'.
012600
012700*---- OVERLAP-TEST WORK FIELDS -----------------------------------*
012800 77  WK-BK-EXISTING-START          PIC 9(12) COMP VALUE ZERO.
012900 77  WK-BK-EXISTING-END            PIC 9(12) COMP VALUE ZERO.
013000 77  WK-BK-REQ-START               PIC 9(12) COMP VALUE ZERO.
013100 77  WK-BK-REQ-END                 PIC 9(12) COMP VALUE ZERO.
013200 77  WK-BK-BUFFER-MINUTES          PIC 9(04) COMP VALUE 30.
013300 77  WK-RESOLVED-BOOKING-IDX       PIC 9(04) COMP VALUE ZERO.
013400*
013500*---- DATE/TIME-TO-LINEAR-MINUTES WORK FIELDS - CR-0299 ----------*
013600*    A CCYYMMDD/HHMM PAIR GOES IN, A SINGLE COMPARABLE MINUTE     *
013700*    COUNT COMES OUT OF 2270-COMPUTE-ABSOLUTE-MINUTES BELOW - SO  *
013800*    THE 30-MINUTE BUFFER CARRIES CORRECTLY ACROSS MIDNIGHT.      *
013900 01  WK-ABSMIN-DATE-IN             PIC 9(08) VALUE ZERO.
014000 01  WK-ABSMIN-DATE-PARTS REDEFINES WK-ABSMIN-DATE-IN.
014100     03  WK-ABSMIN-CCYY            PIC 9(04).
014200     03  WK-ABSMIN-MM              PIC 9(02).
014300     03  WK-ABSMIN-DD              PIC 9(02).
014400 77  WK-ABSMIN-TIME-IN             PIC 9(04) VALUE ZERO.
014500 77  WK-ABSMIN-HH                  PIC 9(02) COMP VALUE ZERO.
014600 77  WK-ABSMIN-MI                  PIC 9(02) COMP VALUE ZERO.
014700 77  WK-ABSMIN-MINOFDAY            PIC 9(04) COMP VALUE ZERO.
014800 77  WK-ABSMIN-TEMP1               PIC 9(05) COMP VALUE ZERO.
014900 77  WK-ABSMIN-A                   PIC 9(02) COMP VALUE ZERO.
015000 77  WK-ABSMIN-Y                   PIC 9(05) COMP VALUE ZERO.
015100 77  WK-ABSMIN-M                   PIC 9(02) COMP VALUE ZERO.
015200 77  WK-ABSMIN-TERM-1              PIC 9(05) COMP VALUE ZERO.
015300 77  WK-ABSMIN-TERM-Y4             PIC 9(05) COMP VALUE ZERO.
015400 77  WK-ABSMIN-TERM-Y100           PIC 9(05) COMP VALUE ZERO.
015500 77  WK-ABSMIN-TERM-Y400           PIC 9(05) COMP VALUE ZERO.
015600 77  WK-ABSMIN-365Y                PIC 9(08) COMP VALUE ZERO.
015700 77  WK-ABSMIN-REMAINDER           PIC 9(05) COMP VALUE ZERO.
015800 77  WK-ABSMIN-JDN                 PIC 9(08) COMP VALUE ZERO.
015900 77  WK-ABSMIN-RESULT              PIC 9(12) COMP VALUE ZERO.
016000
016100*================================================================*
016200*                L I N K A G E     S E C T I O N                 *
016300*================================================================*
016400 LINKAGE SECTION.
016500
016600     COPY 'CRWSCH05'.
016700
016800*================================================================*
016900 PROCEDURE DIVISION USING CRWSCH05-ENGINE-PARMS.
017000*================================================================*
017100*----------------------------------------------------------------*
017200 0000-MAIN-PROCESS               SECTION.
017300*----------------------------------------------------------------*
017400     MOVE ZERO                   TO ENG05-RET-ELIGIBLE-COUNT.
017500
017600     PERFORM 1000-COMPUTE-REQUEST-DOW.
017700
017800     PERFORM 2000-SCAN-ONE-WORKER
017900             VARYING ENG05-WK-IDX FROM 1 BY 1
018000             UNTIL ENG05-WK-IDX GREATER THAN
018100                         ENG05-WORKER-TABLE-COUNT
018200                OR ENG05-RET-ELIGIBLE-COUNT GREATER THAN OR EQUAL
018300                         TO ENG05-REQ-WORKERS-NEEDED.
018400
018500     GOBACK.
018600*----------------------------------------------------------------*
018700 0000-99-EXIT.                   EXIT.
018800*----------------------------------------------------------------*
018900*----------------------------------------------------------------*
019000 1000-COMPUTE-REQUEST-DOW        SECTION.
019100*----------------------------------------------------------------*
019200*    ZELLER'S CONGRUENCE - THE SHOP HAS NO DAY-OF-WEEK UTILITY   *
019300*    AND INTRINSIC FUNCTIONS ARE NOT USED IN THIS SUITE.  JAN    *
019400*    AND FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.      *
019500     MOVE ENG05-REQ-START-DATE (1:4) TO WK-Z-CCYY.
019600     MOVE ENG05-REQ-START-DATE (5:2) TO WK-Z-MM.
019700     MOVE ENG05-REQ-START-DATE (7:2) TO WK-Z-DD.
019800
019900     IF WK-Z-MM LESS THAN 3
020000        ADD 12                    TO WK-Z-MM
020100        SUBTRACT 1 FROM WK-Z-CCYY GIVING WK-Z-YEAR
020200        MOVE WK-Z-MM              TO WK-Z-MONTH
020300     ELSE
020400        MOVE WK-Z-CCYY            TO WK-Z-YEAR
020500        MOVE WK-Z-MM              TO WK-Z-MONTH
020600     END-IF.
020700
020800     DIVIDE WK-Z-YEAR BY 100     GIVING WK-Z-CENTURY
020900                                 REMAINDER WK-Z-CENTURY-YR.
021000
021100*    TERM-1 = FLOOR(13 * (MONTH + 1) / 5)
021200     COMPUTE WK-Z-SUM = 13 * (WK-Z-MONTH + 1).
021300     DIVIDE WK-Z-SUM BY 5        GIVING WK-Z-TERM-1
021400                                 REMAINDER WK-Z-REMAINDER.
021500
021600*    TERM-2 = FLOOR(CENTURY-YR / 4)
021700     DIVIDE WK-Z-CENTURY-YR BY 4 GIVING WK-Z-TERM-2
021800                                 REMAINDER WK-Z-REMAINDER.
021900
022000*    TERM-3 = FLOOR(CENTURY / 4)
022100     DIVIDE WK-Z-CENTURY BY 4    GIVING WK-Z-TERM-3
022200                                 REMAINDER WK-Z-REMAINDER.
022300
022400*    TERM-4 = 5 * CENTURY
022500     COMPUTE WK-Z-TERM-4 = 5 * WK-Z-CENTURY.
022600
022700     COMPUTE WK-Z-SUM = WK-Z-DD + WK-Z-TERM-1 + WK-Z-CENTURY-YR
022800                       + WK-Z-TERM-2 + WK-Z-TERM-3 + WK-Z-TERM-4.
022900
023000     DIVIDE WK-Z-SUM BY 7        GIVING WK-Z-QUOTIENT
023100                                 REMAINDER WK-Z-HVALUE.
023200
023300*    H-VALUE 0=SATURDAY 1=SUNDAY 2=MONDAY...6=FRIDAY. CONVERT TO
023400*    ISO DAY-OF-WEEK, 1=MONDAY THRU 7=SUNDAY.
023500     COMPUTE WK-Z-SUM = WK-Z-HVALUE + 5.
023600     DIVIDE WK-Z-SUM BY 7        GIVING WK-Z-QUOTIENT
023700                                 REMAINDER WK-REQUEST-DOW.
023800     ADD 1                       TO WK-REQUEST-DOW.
023900
024000*    JOB-LOG TRACE LINE - LETS SUPPORT CONFIRM WHICH CALENDAR
024100*    DAY THE FRIDAY TEST BELOW RAN AGAINST WITHOUT A DEBUGGER.
024200     MOVE ENG05-REQ-START-DATE   TO WK-TRACE-DATE.
024300     DISPLAY 'CRWS0003 - SCANNING REQUEST DATE ' WK-TRACE-DATE-X
024400             ' (' WK-DOW-NAME (WK-REQUEST-DOW) ')'.
024500*----------------------------------------------------------------*
024600 1000-99-EXIT.                   EXIT.
024700*----------------------------------------------------------------*
024800*----------------------------------------------------------------*
024900 2000-SCAN-ONE-WORKER             SECTION.
025000*----------------------------------------------------------------*
025100     PERFORM 2100-TEST-OUT-OF-HOURS.
025200
025300     IF NOT WK-WORKER-IS-REJECTED
025400        PERFORM 2200-TEST-OVERLAP
025500     END-IF.
025600
025700     IF NOT WK-WORKER-IS-REJECTED
025800        PERFORM 2300-ACCEPT-WORKER
025900     END-IF.
026000*----------------------------------------------------------------*
026100 2000-99-EXIT.                   EXIT.
026200*----------------------------------------------------------------*
026300*----------------------------------------------------------------*
026400 2100-TEST-OUT-OF-HOURS           SECTION.
026500*----------------------------------------------------------------*
026600*    BUSINESS RULE WORKER-OUT-OF-HOURS.                          *
026700     MOVE 'N'                     TO WK-WORKER-REJECTED-SWITCH.
026800
026900     IF WK-REQUEST-DOW            EQUAL 5
027000        AND ENG05-WT-FRIDAYS (ENG05-WK-IDX) EQUAL 'N'
027100        MOVE 'Y'                  TO WK-WORKER-REJECTED-SWITCH
027200     END-IF.
027300
027400     IF NOT WK-WORKER-IS-REJECTED
027500        IF ENG05-REQ-START-TIME   LESS THAN
027600              ENG05-WT-HOURS-START (ENG05-WK-IDX)
027700           OR ENG05-REQ-END-TIME  GREATER THAN
027800              ENG05-WT-HOURS-END (ENG05-WK-IDX)
027900           MOVE 'Y'               TO WK-WORKER-REJECTED-SWITCH
028000        END-IF
028100     END-IF.
028200*----------------------------------------------------------------*
028300 2100-99-EXIT.                   EXIT.
028400*----------------------------------------------------------------*
028500*----------------------------------------------------------------*
028600 2200-TEST-OVERLAP                 SECTION.
028700*----------------------------------------------------------------*
028800*    BUSINESS RULE OVERLAP-TEST - 30 MINUTE BUFFER, AGAINST     *
028900*    EVERY EXISTING BOOKING-DETAIL ROW FOR THIS WORKER, EXCEPT  *
029000*    ANY ROW FOR ENG05-REQ-EXCLUDE-BOOKING-ID (CRWS0002 ON AN   *
029100*    UPDATE).  BOTH STAMPS ARE REDUCED TO TRUE LINEAR MINUTES - *
029200*    CR-0299 - SO THE BUFFER COMPARE CARRIES ACROSS MIDNIGHT.    *
029300     MOVE ENG05-REQ-START-DATE   TO WK-ABSMIN-DATE-IN.
029400     MOVE ENG05-REQ-START-TIME   TO WK-ABSMIN-TIME-IN.
029500     PERFORM 2270-COMPUTE-ABSOLUTE-MINUTES.
029600     MOVE WK-ABSMIN-RESULT       TO WK-BK-REQ-START.
029700
029800     MOVE ENG05-REQ-END-DATE     TO WK-ABSMIN-DATE-IN.
029900     MOVE ENG05-REQ-END-TIME     TO WK-ABSMIN-TIME-IN.
030000     PERFORM 2270-COMPUTE-ABSOLUTE-MINUTES.
030100     MOVE WK-ABSMIN-RESULT       TO WK-BK-REQ-END.
030200
030300     PERFORM 2250-TEST-ONE-DETAIL
030400             VARYING ENG05-DT-IDX FROM 1 BY 1
030500             UNTIL ENG05-DT-IDX GREATER THAN
030600                         ENG05-DETAIL-TABLE-COUNT
030700                OR WK-WORKER-IS-REJECTED.
030800*----------------------------------------------------------------*
030900 2200-99-EXIT.                   EXIT.
031000*----------------------------------------------------------------*
031100*----------------------------------------------------------------*
031200 2250-TEST-ONE-DETAIL              SECTION.
031300*----------------------------------------------------------------*
031400     IF ENG05-DT-WORKER-ID (ENG05-DT-IDX) EQUAL
031500           ENG05-WT-WORKER-ID (ENG05-WK-IDX)
031600        AND ENG05-DT-BOOKING-ID (ENG05-DT-IDX) NOT EQUAL
031700           ENG05-REQ-EXCLUDE-BOOKING-ID
031800
031900        MOVE ZERO                 TO WK-RESOLVED-BOOKING-IDX
032000        PERFORM 2260-RESOLVE-BOOKING
032100                VARYING ENG05-BK-IDX FROM 1 BY 1
032200                UNTIL ENG05-BK-IDX GREATER THAN
032300                            ENG05-BOOKING-TABLE-COUNT
032400                   OR WK-RESOLVED-BOOKING-IDX NOT EQUAL ZERO
032500
032600        IF WK-RESOLVED-BOOKING-IDX NOT EQUAL ZERO
032700           SET ENG05-BK-IDX       TO WK-RESOLVED-BOOKING-IDX
032800           MOVE ENG05-BT-START-DATE (ENG05-BK-IDX)
032900                                  TO WK-ABSMIN-DATE-IN
033000           MOVE ENG05-BT-START-TIME (ENG05-BK-IDX)
033100                                  TO WK-ABSMIN-TIME-IN
033200           PERFORM 2270-COMPUTE-ABSOLUTE-MINUTES
033300           MOVE WK-ABSMIN-RESULT  TO WK-BK-EXISTING-START
033400
033500           MOVE ENG05-BT-END-DATE (ENG05-BK-IDX)
033600                                  TO WK-ABSMIN-DATE-IN
033700           MOVE ENG05-BT-END-TIME (ENG05-BK-IDX)
033800                                  TO WK-ABSMIN-TIME-IN
033900           PERFORM 2270-COMPUTE-ABSOLUTE-MINUTES
034000           MOVE WK-ABSMIN-RESULT  TO WK-BK-EXISTING-END
034100
034200           IF WK-BK-REQ-START LESS THAN
034300                 (WK-BK-EXISTING-END + WK-BK-BUFFER-MINUTES)
034400              AND WK-BK-REQ-END GREATER THAN
034500                 (WK-BK-EXISTING-START - WK-BK-BUFFER-MINUTES)
034600              MOVE 'Y'            TO WK-WORKER-REJECTED-SWITCH
034700           END-IF
034800        END-IF
034900     END-IF.
035000*----------------------------------------------------------------*
035100 2250-99-EXIT.                   EXIT.
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 2260-RESOLVE-BOOKING              SECTION.
035500*----------------------------------------------------------------*
035600     IF ENG05-BT-BOOKING-ID (ENG05-BK-IDX) EQUAL
035700           ENG05-DT-BOOKING-ID (ENG05-DT-IDX)
035800        SET WK-RESOLVED-BOOKING-IDX TO ENG05-BK-IDX
035900     END-IF.
036000*----------------------------------------------------------------*
036100 2260-99-EXIT.                   EXIT.
036200*----------------------------------------------------------------*
036300*----------------------------------------------------------------*
036400 2270-COMPUTE-ABSOLUTE-MINUTES      SECTION.
036500*----------------------------------------------------------------*
036600*    CR-0299 - CONVERTS WK-ABSMIN-DATE-IN/-TIME-IN (CCYYMMDD AND  *
036700*    HHMM) INTO A SINGLE LINEAR MINUTE COUNT, WK-ABSMIN-RESULT,   *
036800*    SO THE OVERLAP-TEST BUFFER COMPARE IN 2200/2250 ABOVE CAN    *
036900*    CARRY ACROSS A MIDNIGHT BOUNDARY THE WAY (DATE*2400)+HHMM    *
037000*    NEVER COULD.  THE DATE PART USES THE STANDARD CIVIL-TO-      *
037100*    JULIAN-DAY-NUMBER ALGORITHM - SAME FLOOR-DIVIDE DISCIPLINE   *
037200*    AS THE ZELLER'S CONGRUENCE WORK ABOVE IN 1000-COMPUTE-       *
037300*    REQUEST-DOW, JUST A DIFFERENT FORMULA.                       *
037400     COMPUTE WK-ABSMIN-TEMP1 = 14 - WK-ABSMIN-MM.
037500     DIVIDE WK-ABSMIN-TEMP1 BY 12  GIVING WK-ABSMIN-A
037600                                   REMAINDER WK-ABSMIN-REMAINDER.
037700
037800     COMPUTE WK-ABSMIN-Y = WK-ABSMIN-CCYY + 4800 - WK-ABSMIN-A.
037900     COMPUTE WK-ABSMIN-M = WK-ABSMIN-MM + (12 * WK-ABSMIN-A) - 3.
038000
038100     COMPUTE WK-ABSMIN-TEMP1 = (153 * WK-ABSMIN-M) + 2.
038200     DIVIDE WK-ABSMIN-TEMP1 BY 5   GIVING WK-ABSMIN-TERM-1
038300                                   REMAINDER WK-ABSMIN-REMAINDER.
038400
038500     DIVIDE WK-ABSMIN-Y BY 4       GIVING WK-ABSMIN-TERM-Y4
038600                                   REMAINDER WK-ABSMIN-REMAINDER.
038700     DIVIDE WK-ABSMIN-Y BY 100     GIVING WK-ABSMIN-TERM-Y100
038800                                   REMAINDER WK-ABSMIN-REMAINDER.
038900     DIVIDE WK-ABSMIN-Y BY 400     GIVING WK-ABSMIN-TERM-Y400
039000                                   REMAINDER WK-ABSMIN-REMAINDER.
039100
039200     COMPUTE WK-ABSMIN-365Y = 365 * WK-ABSMIN-Y.
039300
039400     COMPUTE WK-ABSMIN-JDN = WK-ABSMIN-DD + WK-ABSMIN-TERM-1
039500                           + WK-ABSMIN-365Y + WK-ABSMIN-TERM-Y4
039600                           - WK-ABSMIN-TERM-Y100
039700                           + WK-ABSMIN-TERM-Y400 - 32045.
039800
039900     DIVIDE WK-ABSMIN-TIME-IN BY 100 GIVING WK-ABSMIN-HH
040000                                   REMAINDER WK-ABSMIN-MI.
040100     COMPUTE WK-ABSMIN-MINOFDAY = (WK-ABSMIN-HH * 60)
040200                                + WK-ABSMIN-MI.
040300
040400     COMPUTE WK-ABSMIN-RESULT = (WK-ABSMIN-JDN * 1440)
040500                              + WK-ABSMIN-MINOFDAY.
040600*----------------------------------------------------------------*
040700 2270-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040900*----------------------------------------------------------------*
041000 2300-ACCEPT-WORKER                SECTION.
041100*----------------------------------------------------------------*
041200     ADD 1                         TO ENG05-RET-ELIGIBLE-COUNT.
041300     MOVE ENG05-WT-WORKER-ID (ENG05-WK-IDX)
041400                                   TO ENG05-RET-WORKER-ID
041500                                      (ENG05-RET-ELIGIBLE-COUNT).
041600     MOVE ENG05-WT-VEHICLE-ID (ENG05-WK-IDX)
041700                                   TO ENG05-RET-VEHICLE-ID
041800                                      (ENG05-RET-ELIGIBLE-COUNT).
041900*----------------------------------------------------------------*
042000 2300-99-EXIT.                   EXIT.
042100*----------------------------------------------------------------*
042200