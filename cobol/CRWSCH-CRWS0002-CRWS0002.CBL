000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CRWS0002.
000600 AUTHOR.         RENATO M. CASTELO.
000700 INSTALLATION.   DATA PROCESSING - SCHEDULING DEPT.
000800 DATE-WRITTEN.   20/06/1998.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CRWS0002.                                     *
001400*    ANALYST.....: R. CASTELO                                    *
001500*    PROGRAMMER..: R. CASTELO                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: CREW SCHEDULING PROJECT - CRWSCH              *
001800*----------------------------------------------------------------*
001900*    GOAL........: READ BOOKING-UPDATE REQUESTS, RE-RUN THE NEW  *
002000*                  WINDOW THROUGH THE AVAILABILITY ENGINE, AND   *
002100*                  ONLY OVERWRITE THE EXISTING BOOKING IF THE    *
002200*                  NEW WINDOW PASSES EVERY CHECK.  A BOOKING     *
002300*                  THAT IS NOT ON FILE, OR THAT FAILS A CHECK,   *
002400*                  IS REJECTED WITH THE OLD BOOKING LEFT ALONE.  *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME            LRECL    INCLUDE/BOOK     *
002700*                   BOOKUPD           00050    CRWSCH03         *
002800*                   WORKERMS          00080    CRWSCH01         *
002900*                   BOOKGMS           00050    CRWSCH03         *
003000*                   BOOKDTL           00040    CRWSCH04         *
003100*                   BOOKUPE           00050    CRWSCH03         *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE. SEE CRWSCH05 FOR THE IN-MEMORY TABLES. *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG:                                                 *
003600*    20/06/1998  RMC  CR-0122  ORIGINAL PROGRAM - COPIED FROM    *
003700*                              CRWS0001 AND RE-POINTED AT THE    *
003800*                              UPDATE FEED INSTEAD OF THE NEW-   *
003900*                              BOOKING FEED.                     *
004000*    19/08/1998  RMC  CR-0132  SHARES THE CALL TO CRWS0003 WITH  *
004100*                              CRWS0001 - SEE CRWSCH05.          *
004200*    03/05/1999  RMC  CR-0150  ADDED END-DATE/END-TIME           *
004300*                              DERIVATION, SAME AS CRWS0001.     *
004400*    30/09/1999  RMC  Y2K-007  CONFIRMED ALL DATE FIELDS ON THIS  *
004500*                              PROGRAM ARE ALREADY CCYYMMDD - NO  *
004600*                              2-DIGIT YEAR WINDOWING NEEDED.     *
004700*    17/11/1999  RMC  CR-0138  NOW PASSES THE BOOKING BEING       *
004800*                              UPDATED AS ENG05-REQ-EXCLUDE-      *
004900*                              BOOKING-ID SO THE ENGINE DOES NOT  *
005000*                              COUNT A WORKER'S OWN OLD           *
005100*                              ASSIGNMENT ON THIS BOOKING AS A    *
005200*                              CONFLICT AGAINST ITS NEW WINDOW.   *
005300*    14/07/2003  JLC  CR-0281  REBUILT THE REJECT RECORD LAYOUT   *
005400*                              TO CARRY A REASON CODE.            *
005500*    09/02/2004  JLC  CR-0299  SAME BOOKDTL OFFSET BUG AS CRWS0001 *
005600*                              (BYTES 1-9/10-18 WERE BACKWARDS) - *
005700*                              FIXED 1350-STORE-DETAIL TO MATCH   *
005800*                              CRWSCH04.  SEE CRWS0001'S LOG.     *
005900*    22/03/2004  JLC  CR-0300  SAME MISSING WORKER-DEFAULT BUG AS *
006000*                              CRWS0001 - ADDED 1170-DEFAULT-     *
006100*                              WORKER-FIELDS HERE TOO SO A ROSTER *
006200*                              ROW WITH NO HOURS/FRIDAYS ON FILE  *
006300*                              DEFAULTS TO 0800-2200 / 'N'.       *
006400*    09/06/2004  JLC  CR-0301  SAME TWO BUGS AS CRWS0001 - (1)     *
006500*                              WIDENED WK-REJECT-REASON/THE        *
006600*                              BOOKUPE SLICE TO X(32), THE VEHICLE *
006700*                              REJECT TEXT WAS GETTING TRUNCATED.  *
006800*                              (2) DROPPED THE SPARE ADD 1 AT THE  *
006900*                              END OF 1300-LOAD-DETAIL-TABLE THAT  *
007000*                              WAS DOUBLE-BUMPING WS-NEXT-DETAIL-  *
007100*                              ID AGAINST THE SAME ADD 1 IN 2650-  *
007200*                              WRITE-ONE-ASSIGNMENT.                *
007300*================================================================*
007400*           E N V I R O N M E N T      D I V I S I O N           *
007500*================================================================*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.    IBM-3090.
007900 OBJECT-COMPUTER.    IBM-3090.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS VALID-DOW IS '1' THRU '7'
008300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800     SELECT BOOKUPD        ASSIGN TO UTS-S-BOOKUPD
008900      ORGANIZATION IS      SEQUENTIAL
009000      ACCESS MODE  IS      SEQUENTIAL
009100      FILE STATUS  IS      WRK-FS-BOOKUPD.
009200
009300     SELECT WORKERMS       ASSIGN TO UTS-S-WORKERMS
009400      ORGANIZATION IS      SEQUENTIAL
009500      ACCESS MODE  IS      SEQUENTIAL
009600      FILE STATUS  IS      WRK-FS-WORKERMS.
009700
009800     SELECT BOOKGMS        ASSIGN TO UTS-S-BOOKGMS
009900      ORGANIZATION IS      SEQUENTIAL
010000      ACCESS MODE  IS      SEQUENTIAL
010100      FILE STATUS  IS      WRK-FS-BOOKGMS.
010200
010300     SELECT BOOKDTL        ASSIGN TO UTS-S-BOOKDTL
010400      ORGANIZATION IS      SEQUENTIAL
010500      ACCESS MODE  IS      SEQUENTIAL
010600      FILE STATUS  IS      WRK-FS-BOOKDTL.
010700
010800     SELECT BOOKUPE        ASSIGN TO UTS-S-BOOKUPE
010900      ORGANIZATION IS      SEQUENTIAL
011000      ACCESS MODE  IS      SEQUENTIAL
011100      FILE STATUS  IS      WRK-FS-BOOKUPE.
011200
011300*================================================================*
011400*                  D A T A      D I V I S I O N                  *
011500*================================================================*
011600 DATA DIVISION.
011700 FILE SECTION.
011800*
011900 FD  BOOKUPD
012000     RECORDING MODE IS F
012100     LABEL RECORD   IS STANDARD
012200     BLOCK CONTAINS 00 RECORDS.
012300 01  FD-REG-BOOKUPD        PIC X(050).
012400
012500 FD  WORKERMS
012600     RECORDING MODE IS F
012700     LABEL RECORD   IS STANDARD
012800     BLOCK CONTAINS 00 RECORDS.
012900 01  FD-REG-WORKERMS       PIC X(080).
013000
013100 FD  BOOKGMS
013200     RECORDING MODE IS F
013300     LABEL RECORD   IS STANDARD
013400     BLOCK CONTAINS 00 RECORDS.
013500 01  FD-REG-BOOKGMS        PIC X(050).
013600
013700 FD  BOOKDTL
013800     RECORDING MODE IS F
013900     LABEL RECORD   IS STANDARD
014000     BLOCK CONTAINS 00 RECORDS.
014100 01  FD-REG-BOOKDTL        PIC X(040).
014200
014300 FD  BOOKUPE
014400     RECORDING MODE IS F
014500     LABEL RECORD   IS STANDARD
014600     BLOCK CONTAINS 00 RECORDS.
014700 01  FD-REG-BOOKUPE        PIC X(050).
014800
014900*-----------------------------------------------------------------*
015000*                  WORKING-STORAGE SECTION                        *
015100*-----------------------------------------------------------------*
015200 WORKING-STORAGE SECTION.
015300
015400 77  FILLER                        PIC X(26) VALUE
015500                                    '* INICIO WORKING-STORAGE *'.
015600
015700 77  WS-TRACE-SWITCH-ON            PIC X(01) VALUE 'N'.
015800
015900*---- COUNTERS (ALL COMP PER SHOP STANDARD) ----------------------*
016000 77  WS-UPDATES-READ               PIC 9(04) COMP VALUE ZERO.
016100 77  WS-UPDATES-ACCEPTED           PIC 9(04) COMP VALUE ZERO.
016200 77  WS-UPDATES-REJECTED           PIC 9(04) COMP VALUE ZERO.
016300 77  WS-WORKERS-LOADED             PIC 9(04) COMP VALUE ZERO.
016400 77  WS-BOOKINGS-LOADED            PIC 9(04) COMP VALUE ZERO.
016500 77  WS-DETAILS-LOADED             PIC 9(04) COMP VALUE ZERO.
016600 77  WS-DETAILS-WRITTEN            PIC 9(04) COMP VALUE ZERO.
016700 77  WS-NEXT-DETAIL-ID             PIC 9(09) COMP VALUE ZERO.
016800
016900 77  WRK-BOOKUPD-EOF               PIC X(03) VALUE SPACES.
017000 77  WK-BOOKING-FOUND-SWITCH       PIC X(01) VALUE 'N'.
017100     88  WK-BOOKING-WAS-FOUND              VALUE 'Y'.
017200
017300*DATA FOR ERROR LOG:
017400 01  WRK-ERROR-LOG.
017500     03  WRK-PROGRAM                PIC X(08) VALUE 'CRWS0002'.
017600     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
017700     03  WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
017800     03  WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
017900     03  WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
018000     03  WRK-ERROR-SEVERITY           PIC 9(01) VALUE 3.
018100     03  FILLER                       PIC X(05) VALUE SPACES.
018200
018300*ABENDING PROGRAM:
018400 77  WRK-ABEND-PGM                  PIC X(08) VALUE 'ABENDPGM'.
018500
018600 01  WRK-FILE-STATUS.
018700     03  WRK-FS-BOOKUPD             PIC 9(02) VALUE ZEROS.
018800     03  WRK-FS-WORKERMS            PIC 9(02) VALUE ZEROS.
018900     03  WRK-FS-BOOKGMS             PIC 9(02) VALUE ZEROS.
019000     03  WRK-FS-BOOKDTL             PIC 9(02) VALUE ZEROS.
019100     03  WRK-FS-BOOKUPE             PIC 9(02) VALUE ZEROS.
019200
019300 01  WRK-BOOKUPD-REG.
019400     COPY 'CRWSCH03'.
019500
019600 01  WRK-WORKERMS-REG.
019700     COPY 'CRWSCH01'.
019800
019900 01  WRK-BOOKDTL-REG.
020000     COPY 'CRWSCH04'.
020100
020200*---- MASTER BOOKING TABLE (REWRITTEN WHOLE FILE AT RUN END) -----*
020300 01  WK-BOOKING-MASTER-TABLE.
020400     03  WK-BOOKING-MASTER-COUNT   PIC 9(04) COMP VALUE ZERO.
020500     03  WK-BOOKING-MASTER-ENTRY   OCCURS 0200 TIMES
020600             INDEXED BY WK-BM-IDX.
020700         05  WK-BM-BOOKING-ID          PIC 9(09).
020800         05  WK-BM-START-DATE          PIC 9(08).
020900         05  WK-BM-START-TIME          PIC 9(04).
021000         05  WK-BM-END-DATE            PIC 9(08).
021100         05  WK-BM-END-TIME            PIC 9(04).
021200         05  WK-BM-DURATION-HOURS      PIC 9(02).
021300         05  WK-BM-REQUIRED-WORKERS    PIC 9(01).
021400
021500*---- MATCHED-TABLE-ROW POINTER, SET BY 2150-FIND-BOOKING --------*
021600 77  WK-FOUND-IDX                  PIC 9(04) COMP VALUE ZERO.
021700
021800*---- THE CALL INTERFACE TO THE AVAILABILITY ENGINE --------------*
021900     COPY 'CRWSCH05'.
022000
022100*---- WORKER-FILTERED-BY-VEHICLE RESULT (VEHICLE-FILTER RULE) ----*
022200 01  WK-FILTERED-LIST.
022300     03  WK-FILTERED-COUNT         PIC 9(01) COMP VALUE ZERO.
022400     03  WK-FILTERED-ENTRY OCCURS 3 TIMES.
022500         05  WK-FILTERED-WORKER-ID     PIC 9(09).
022600
022700 77  WK-CREW-VEHICLE-ID            PIC 9(09) COMP VALUE ZERO.
022800 77  WK-SUBSCRIPT                  PIC 9(04) COMP VALUE ZERO.
022900
023000*---- END-DATE/END-TIME DERIVATION WORK AREA ----------------------*
023100 01  WK-END-TIME-WORK              PIC 9(04) VALUE ZERO.
023200 01  WK-END-TIME-PARTS REDEFINES WK-END-TIME-WORK.
023300     03  WK-END-TIME-HH            PIC 9(02).
023400     03  WK-END-TIME-MM            PIC 9(02).
023500
023600 77  WK-RAW-HOUR-SUM                PIC 9(04) COMP VALUE ZERO.
023700
023800 01  WS-DAYS-IN-MONTH-LIST.
023900     03  FILLER                    PIC 9(02) VALUE 31.
024000     03  FILLER                    PIC 9(02) VALUE 28.
024100     03  FILLER                    PIC 9(02) VALUE 31.
024200     03  FILLER                    PIC 9(02) VALUE 30.
024300     03  FILLER                    PIC 9(02) VALUE 31.
024400     03  FILLER                    PIC 9(02) VALUE 30.
024500     03  FILLER                    PIC 9(02) VALUE 31.
024600     03  FILLER                    PIC 9(02) VALUE 31.
024700     03  FILLER                    PIC 9(02) VALUE 30.
024800     03  FILLER                    PIC 9(02) VALUE 31.
024900     03  FILLER                    PIC 9(02) VALUE 30.
025000     03  FILLER                    PIC 9(02) VALUE 31.
025100 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIST.
025200     03  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
025300
025400 01  WK-DATE-PARTS.
025500     03  WK-DATE-CCYY              PIC 9(04).
025600     03  WK-DATE-MM                PIC 9(02).
025700     03  WK-DATE-DD                PIC 9(02).
025800
025900*---- LEAP-YEAR TEST WORK FIELDS (29/02 ROLLOVER) -----------------*
026000 77  WK-LEAP-QUOTIENT               PIC 9(04) COMP VALUE ZERO.
026100 77  WK-LEAP-REM-4                  PIC 9(02) COMP VALUE ZERO.
026200 77  WK-LEAP-REM-100                 PIC 9(02) COMP VALUE ZERO.
026300 77  WK-LEAP-REM-400                 PIC 9(03) COMP VALUE ZERO.
026400 77  WK-LEAP-YEAR-SWITCH              PIC X(01) VALUE 'N'.
026500
026600*---- ALPHA VIEW OF A BOOKING-ID FOR THE REJECT MESSAGE ----------*
026700 01  WK-BOOKING-ID-DISPLAY         PIC 9(09) VALUE ZERO.
026800 01  WK-BOOKING-ID-DISPLAY-X REDEFINES WK-BOOKING-ID-DISPLAY.
026900     03  WK-BOOKING-ID-X           PIC X(09).
027000
027100 01  WK-REJECT-REASON              PIC X(32) VALUE SPACES.
027200
027300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
027400 01  WRK-SYSTEM-DATE.
027500     03  YY                        PIC 9(02) VALUE ZEROS.
027600     03  MM                        PIC 9(02) VALUE ZEROS.
027700     03  DD                        PIC 9(02) VALUE ZEROS.
027800*
027900 01  WRK-DATE-FORMATTED.
028000     03  DD-FORMATTED              PIC 9(02) VALUE ZEROS.
028100     03  FILLER                    PIC X(01) VALUE '-'.
028200     03  MM-FORMATTED              PIC 9(02) VALUE ZEROS.
028300     03  FILLER                    PIC X(01) VALUE '-'.
028400     03  YYYY-FORMATTED            PIC 9(04) VALUE ZEROS.
028500*
028600 01  WRK-SYSTEM-TIME.
028700     03  HOUR                      PIC 9(02) VALUE ZEROS.
028800     03  MINUTE                    PIC 9(02) VALUE ZEROS.
028900     03  SECOND                    PIC 9(02) VALUE ZEROS.
029000     03  HUNDREDTH                 PIC 9(02) VALUE ZEROS.
029100*
029200 01  WRK-TIME-FORMATTED.
029300     03  HOUR-FORMATTED            PIC 9(02) VALUE ZEROS.
029400     03  FILLER                    PIC X(01) VALUE ':'.
029500     03  MINUTE-FORMATTED          PIC 9(02) VALUE ZEROS.
029600     03  FILLER                    PIC X(01) VALUE ':'.
029700     03  SECOND-FORMATTED          PIC 9(02) VALUE ZEROS.
029800
029900 01  WRK-WHEN-COPILED.
030000     03  MM-COMPILED               PIC X(02) VALUE SPACES.
030100     03  FILLER                    PIC X(01) VALUE '/'.
030200     03  DD-COMPILED               PIC X(02) VALUE SPACES.
030300     03  FILLER                    PIC X(01) VALUE '/'.
030400     03  YY-COMPILED               PIC X(02) VALUE SPACES.
030500     03  HOUR-COMPILED             PIC X(02) VALUE SPACES.
030600     03  FILLER                    PIC X(01) VALUE '-'.
030700     03  MINUTE-COMPILED           PIC X(02) VALUE SPACES.
030800     03  FILLER                    PIC X(01) VALUE '-'.
030900     03  SECOND-COMPILED           PIC X(02) VALUE SPACES.
031000*================================================================*
031100 PROCEDURE                       DIVISION.
031200*================================================================*
031300*----------------------------------------------------------------*
031400 0000-MAIN-PROCESS               SECTION.
031500*----------------------------------------------------------------*
031600     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
031700
031800     PERFORM 1000-INITIALIZE.
031900
032000     PERFORM 2000-PROCESS-UPDATE  UNTIL WRK-BOOKUPD-EOF
032100                                         EQUAL 'END'.
032200
032300     PERFORM 3000-FINALIZE.
032400*----------------------------------------------------------------*
032500 0000-99-EXIT.                   EXIT.
032600*----------------------------------------------------------------*
032700*----------------------------------------------------------------*
032800 1000-INITIALIZE                 SECTION.
032900*----------------------------------------------------------------*
033000     PERFORM 9000-GET-DATE-TIME.
033100
033200     INITIALIZE WRK-BOOKUPD-REG
033300                WRK-WORKERMS-REG
033400                WRK-BOOKDTL-REG
033500                CRWSCH05-ENGINE-PARMS
033600                WK-BOOKING-MASTER-TABLE.
033700
033800     PERFORM 1100-LOAD-WORKER-TABLE.
033900     PERFORM 1200-LOAD-BOOKING-TABLE.
034000     PERFORM 1300-LOAD-DETAIL-TABLE.
034100
034200     OPEN INPUT  BOOKUPD
034300          OUTPUT BOOKUPE.
034400
034500     MOVE 'OPEN FILE BOOKUPD'     TO WRK-ERROR-MSG.
034600     PERFORM 8100-TEST-FS-BOOKUPD.
034700
034800     MOVE 'OPEN FILE BOOKUPE'     TO WRK-ERROR-MSG.
034900     PERFORM 8500-TEST-FS-BOOKUPE.
035000
035100     OPEN EXTEND BOOKDTL.
035200     MOVE 'OPEN FILE BOOKDTL'     TO WRK-ERROR-MSG.
035300     PERFORM 8400-TEST-FS-BOOKDTL.
035400
035500     PERFORM 2900-READ-UPDATE.
035600*----------------------------------------------------------------*
035700 1000-99-EXIT.                   EXIT.
035800*----------------------------------------------------------------*
035900*----------------------------------------------------------------*
036000 1100-LOAD-WORKER-TABLE          SECTION.
036100*----------------------------------------------------------------*
036200     OPEN INPUT WORKERMS.
036300     MOVE 'OPEN FILE WORKERMS'   TO WRK-ERROR-MSG.
036400     PERFORM 8200-TEST-FS-WORKERMS.
036500
036600     READ WORKERMS                INTO WRK-WORKERMS-REG.
036700     PERFORM 8200-TEST-FS-WORKERMS.
036800
036900     PERFORM 1150-STORE-WORKER
037000             UNTIL WRK-FS-WORKERMS EQUAL 10.
037100
037200     CLOSE WORKERMS.
037300*----------------------------------------------------------------*
037400 1100-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 1150-STORE-WORKER                SECTION.
037800*----------------------------------------------------------------*
037900     ADD 1                        TO WS-WORKERS-LOADED.
038000     ADD 1                        TO ENG05-WORKER-TABLE-COUNT.
038100     SET ENG05-WK-IDX             TO ENG05-WORKER-TABLE-COUNT.
038200
038300     MOVE WRK01-WORKER-ID         OF WRK-WORKERMS-REG
038400                                  TO ENG05-WT-WORKER-ID
038500                                     (ENG05-WK-IDX).
038600     MOVE WRK01-WORKER-AVAILABLE  OF WRK-WORKERMS-REG
038700                                  TO ENG05-WT-AVAILABLE
038800                                     (ENG05-WK-IDX).
038900     MOVE WRK01-HOURS-START       OF WRK-WORKERMS-REG
039000                                  TO ENG05-WT-HOURS-START
039100                                     (ENG05-WK-IDX).
039200     MOVE WRK01-HOURS-END         OF WRK-WORKERMS-REG
039300                                  TO ENG05-WT-HOURS-END
039400                                     (ENG05-WK-IDX).
039500     MOVE WRK01-WORKING-FRIDAYS   OF WRK-WORKERMS-REG
039600                                  TO ENG05-WT-FRIDAYS
039700                                     (ENG05-WK-IDX).
039800     MOVE WRK01-VEHICLE-ID        OF WRK-WORKERMS-REG
039900                                  TO ENG05-WT-VEHICLE-ID
040000                                     (ENG05-WK-IDX).
040100
040200     PERFORM 1170-DEFAULT-WORKER-FIELDS.
040300
040400     PERFORM 1160-READ-NEXT-WORKER.
040500*----------------------------------------------------------------*
040600 1150-99-EXIT.                   EXIT.
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 1160-READ-NEXT-WORKER           SECTION.
041000*----------------------------------------------------------------*
041100     READ WORKERMS                INTO WRK-WORKERMS-REG.
041200     PERFORM 8200-TEST-FS-WORKERMS.
041300*----------------------------------------------------------------*
041400 1160-99-EXIT.                   EXIT.
041500*----------------------------------------------------------------*
041600*----------------------------------------------------------------*
041700 1170-DEFAULT-WORKER-FIELDS       SECTION.
041800*----------------------------------------------------------------*
041900*    CR-0300 - ROSTER FEED DOES NOT ALWAYS CARRY A WORKING       *
042000*    WINDOW OR A FRIDAYS FLAG - DEFAULT TO 0800-2200 / 'N' PER   *
042100*    THE SCHEDULING DEPT'S STANDING RULE, SAME AS CRWS0001.      *
042200     IF ENG05-WT-HOURS-START (ENG05-WK-IDX) EQUAL ZERO
042300        AND ENG05-WT-HOURS-END (ENG05-WK-IDX) EQUAL ZERO
042400        MOVE 0800              TO ENG05-WT-HOURS-START
042500                                   (ENG05-WK-IDX)
042600        MOVE 2200              TO ENG05-WT-HOURS-END
042700                                   (ENG05-WK-IDX)
042800     END-IF.
042900
043000     IF ENG05-WT-FRIDAYS (ENG05-WK-IDX) NOT EQUAL 'Y'
043100        AND ENG05-WT-FRIDAYS (ENG05-WK-IDX) NOT EQUAL 'N'
043200        MOVE 'N'               TO ENG05-WT-FRIDAYS
043300                                   (ENG05-WK-IDX)
043400     END-IF.
043500*----------------------------------------------------------------*
043600 1170-99-EXIT.                   EXIT.
043700*----------------------------------------------------------------*
043800*----------------------------------------------------------------*
043900 1200-LOAD-BOOKING-TABLE         SECTION.
044000*----------------------------------------------------------------*
044100     OPEN INPUT BOOKGMS.
044200     MOVE 'OPEN FILE BOOKGMS'    TO WRK-ERROR-MSG.
044300     PERFORM 8300-TEST-FS-BOOKGMS.
044400
044500     READ BOOKGMS                 INTO FD-REG-BOOKGMS.
044600     PERFORM 8300-TEST-FS-BOOKGMS.
044700
044800     PERFORM 1250-STORE-BOOKING
044900             UNTIL WRK-FS-BOOKGMS EQUAL 10.
045000
045100     CLOSE BOOKGMS.
045200*----------------------------------------------------------------*
045300 1200-99-EXIT.                   EXIT.
045400*----------------------------------------------------------------*
045500*----------------------------------------------------------------*
045600 1250-STORE-BOOKING               SECTION.
045700*----------------------------------------------------------------*
045800     ADD 1                        TO WS-BOOKINGS-LOADED.
045900     ADD 1                        TO WK-BOOKING-MASTER-COUNT.
046000     SET WK-BM-IDX                TO WK-BOOKING-MASTER-COUNT.
046100
046200     MOVE FD-REG-BOOKGMS (01:09)   TO WK-BM-BOOKING-ID
046300                                      (WK-BM-IDX).
046400     MOVE FD-REG-BOOKGMS (10:08)   TO WK-BM-START-DATE
046500                                      (WK-BM-IDX).
046600     MOVE FD-REG-BOOKGMS (18:04)   TO WK-BM-START-TIME
046700                                      (WK-BM-IDX).
046800     MOVE FD-REG-BOOKGMS (22:08)   TO WK-BM-END-DATE
046900                                      (WK-BM-IDX).
047000     MOVE FD-REG-BOOKGMS (30:04)   TO WK-BM-END-TIME
047100                                      (WK-BM-IDX).
047200     MOVE FD-REG-BOOKGMS (34:02)   TO WK-BM-DURATION-HOURS
047300                                      (WK-BM-IDX).
047400     MOVE FD-REG-BOOKGMS (36:01)   TO WK-BM-REQUIRED-WORKERS
047500                                      (WK-BM-IDX).
047600
047700     ADD 1                        TO ENG05-BOOKING-TABLE-COUNT.
047800     SET ENG05-BK-IDX              TO ENG05-BOOKING-TABLE-COUNT.
047900     MOVE WK-BM-BOOKING-ID (WK-BM-IDX)
048000                                  TO ENG05-BT-BOOKING-ID
048100                                     (ENG05-BK-IDX).
048200     MOVE WK-BM-START-DATE (WK-BM-IDX)
048300                                  TO ENG05-BT-START-DATE
048400                                     (ENG05-BK-IDX).
048500     MOVE WK-BM-START-TIME (WK-BM-IDX)
048600                                  TO ENG05-BT-START-TIME
048700                                     (ENG05-BK-IDX).
048800     MOVE WK-BM-END-DATE (WK-BM-IDX)
048900                                  TO ENG05-BT-END-DATE
049000                                     (ENG05-BK-IDX).
049100     MOVE WK-BM-END-TIME (WK-BM-IDX)
049200                                  TO ENG05-BT-END-TIME
049300                                     (ENG05-BK-IDX).
049400
049500     READ BOOKGMS                  INTO FD-REG-BOOKGMS.
049600     PERFORM 8300-TEST-FS-BOOKGMS.
049700*----------------------------------------------------------------*
049800 1250-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 1300-LOAD-DETAIL-TABLE          SECTION.
050200*----------------------------------------------------------------*
050300     OPEN INPUT BOOKDTL.
050400     MOVE 'OPEN FILE BOOKDTL'    TO WRK-ERROR-MSG.
050500     PERFORM 8400-TEST-FS-BOOKDTL.
050600
050700     READ BOOKDTL                  INTO FD-REG-BOOKDTL.
050800     PERFORM 8400-TEST-FS-BOOKDTL.
050900
051000     PERFORM 1350-STORE-DETAIL
051100             UNTIL WRK-FS-BOOKDTL EQUAL 10.
051200
051300     CLOSE BOOKDTL.
051400*----------------------------------------------------------------*
051500 1300-99-EXIT.                   EXIT.
051600*----------------------------------------------------------------*
051700*----------------------------------------------------------------*
051800 1350-STORE-DETAIL                SECTION.
051900*----------------------------------------------------------------*
052000     ADD 1                        TO WS-DETAILS-LOADED.
052100     ADD 1                        TO ENG05-DETAIL-TABLE-COUNT.
052200     SET ENG05-DT-IDX              TO ENG05-DETAIL-TABLE-COUNT.
052300
052400     MOVE FD-REG-BOOKDTL (19:09)   TO ENG05-DT-WORKER-ID
052500                                      (ENG05-DT-IDX).
052600     MOVE FD-REG-BOOKDTL (10:09)   TO ENG05-DT-BOOKING-ID
052700                                      (ENG05-DT-IDX).
052800
052900     IF FD-REG-BOOKDTL (01:09)     IS NOT LESS THAN
053000                                      WS-NEXT-DETAIL-ID
053100        MOVE FD-REG-BOOKDTL (01:09) TO WS-NEXT-DETAIL-ID
053200     END-IF.
053300
053400     READ BOOKDTL                  INTO FD-REG-BOOKDTL.
053500     PERFORM 8400-TEST-FS-BOOKDTL.
053600*----------------------------------------------------------------*
053700 1350-99-EXIT.                   EXIT.
053800*----------------------------------------------------------------*
053900*----------------------------------------------------------------*
054000 2000-PROCESS-UPDATE             SECTION.
054100*----------------------------------------------------------------*
054200     ADD 1                        TO WS-UPDATES-READ.
054300     MOVE SPACES                  TO WK-REJECT-REASON.
054400
054500     PERFORM 2150-FIND-BOOKING.
054600
054700     IF NOT WK-BOOKING-WAS-FOUND
054800        MOVE 'BOOKING NOT ON FILE' TO WK-REJECT-REASON
054900     END-IF.
055000
055100     IF WK-REJECT-REASON          EQUAL SPACES
055200        PERFORM 2200-VALIDATE-BOOKING
055300     END-IF.
055400
055500     IF WK-REJECT-REASON          EQUAL SPACES
055600        PERFORM 2300-DERIVE-END-DATETIME
055700        PERFORM 2400-CHECK-AVAILABILITY
055800     END-IF.
055900
056000     IF WK-REJECT-REASON          EQUAL SPACES
056100        PERFORM 2500-VEHICLE-FILTER
056200     END-IF.
056300
056400*    REJECT-BEFORE-WRITE: THE EXISTING BOOKING ROW IS NEVER
056500*    TOUCHED UNTIL EVERY CHECK ABOVE HAS PASSED.
056600     IF WK-REJECT-REASON          EQUAL SPACES
056700        PERFORM 2600-SAVE-BOOKING
056800        PERFORM 2700-WRITE-ASSIGNMENTS
056900        ADD 1                     TO WS-UPDATES-ACCEPTED
057000     ELSE
057100        PERFORM 2800-WRITE-REJECT
057200        ADD 1                     TO WS-UPDATES-REJECTED
057300     END-IF.
057400
057500     PERFORM 2900-READ-UPDATE.
057600*----------------------------------------------------------------*
057700 2000-99-EXIT.                   EXIT.
057800*----------------------------------------------------------------*
057900*----------------------------------------------------------------*
058000 2150-FIND-BOOKING                SECTION.
058100*----------------------------------------------------------------*
058200     MOVE 'N'                     TO WK-BOOKING-FOUND-SWITCH.
058300     MOVE ZERO                    TO WK-FOUND-IDX.
058400
058500     PERFORM 2160-TEST-ONE-BOOKING
058600             VARYING WK-BM-IDX FROM 1 BY 1
058700             UNTIL WK-BM-IDX GREATER THAN WK-BOOKING-MASTER-COUNT
058800                OR WK-BOOKING-WAS-FOUND.
058900*----------------------------------------------------------------*
059000 2150-99-EXIT.                   EXIT.
059100*----------------------------------------------------------------*
059200*----------------------------------------------------------------*
059300 2160-TEST-ONE-BOOKING            SECTION.
059400*----------------------------------------------------------------*
059500     IF WK-BM-BOOKING-ID (WK-BM-IDX) EQUAL
059600           BKG03-BOOKING-ID OF WRK-BOOKUPD-REG
059700        MOVE 'Y'                  TO WK-BOOKING-FOUND-SWITCH
059800        MOVE WK-BM-IDX            TO WK-FOUND-IDX
059900     END-IF.
060000*----------------------------------------------------------------*
060100 2160-99-EXIT.                   EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 2200-VALIDATE-BOOKING           SECTION.
060500*----------------------------------------------------------------*
060600     IF BKG03-DURATION-HOURS OF WRK-BOOKUPD-REG NOT EQUAL 2
060700        AND BKG03-DURATION-HOURS OF WRK-BOOKUPD-REG
060800                                 NOT EQUAL 4
060900        MOVE 'INVALID DURATION-HOURS'
061000                                 TO WK-REJECT-REASON
061100     END-IF.
061200
061300     IF WK-REJECT-REASON         EQUAL SPACES
061400        IF BKG03-REQUIRED-WORKERS OF WRK-BOOKUPD-REG
061500                                 LESS THAN 1
061600           OR BKG03-REQUIRED-WORKERS OF WRK-BOOKUPD-REG
061700                                 GREATER THAN 3
061800           MOVE 'INVALID REQUIRED-WORKERS'
061900                                 TO WK-REJECT-REASON
062000        END-IF
062100     END-IF.
062200*----------------------------------------------------------------*
062300 2200-99-EXIT.                   EXIT.
062400*----------------------------------------------------------------*
062500*----------------------------------------------------------------*
062600 2300-DERIVE-END-DATETIME        SECTION.
062700*----------------------------------------------------------------*
062800     MOVE BKG03-START-DATE OF WRK-BOOKUPD-REG
062900                                 TO BKG03-END-DATE
063000                                    OF WRK-BOOKUPD-REG.
063100
063200     MOVE BKG03-START-TIME OF WRK-BOOKUPD-REG
063300                                 TO WK-END-TIME-WORK.
063400
063500     COMPUTE WK-RAW-HOUR-SUM = WK-END-TIME-HH
063600             + BKG03-DURATION-HOURS OF WRK-BOOKUPD-REG.
063700
063800     IF WK-RAW-HOUR-SUM          GREATER THAN 23
063900        SUBTRACT 24              FROM WK-RAW-HOUR-SUM
064000        PERFORM 2350-ADD-ONE-DAY
064100     END-IF.
064200
064300     MOVE WK-RAW-HOUR-SUM        TO WK-END-TIME-HH.
064400
064500     MOVE WK-END-TIME-WORK       TO BKG03-END-TIME
064600                                    OF WRK-BOOKUPD-REG.
064700*----------------------------------------------------------------*
064800 2300-99-EXIT.                   EXIT.
064900*----------------------------------------------------------------*
065000*----------------------------------------------------------------*
065100 2350-ADD-ONE-DAY                SECTION.
065200*----------------------------------------------------------------*
065300*    BUMPS THE END-DATE ONE CALENDAR DAY FORWARD WHEN THE HOUR-
065400*    ADD ROLLS PAST MIDNIGHT.  A BOOKING IS AT MOST 4 HOURS SO
065500*    THIS NEVER HAS TO CARRY MORE THAN ONE DAY.
065600     MOVE BKG03-END-DATE (1:4) OF WRK-BOOKUPD-REG
065700                                 TO WK-DATE-CCYY.
065800     MOVE BKG03-END-DATE (5:2) OF WRK-BOOKUPD-REG
065900                                 TO WK-DATE-MM.
066000     MOVE BKG03-END-DATE (7:2) OF WRK-BOOKUPD-REG
066100                                 TO WK-DATE-DD.
066200
066300     MOVE 'N'                    TO WK-LEAP-YEAR-SWITCH.
066400     DIVIDE WK-DATE-CCYY BY 4   GIVING WK-LEAP-QUOTIENT
066500                                REMAINDER WK-LEAP-REM-4.
066600     DIVIDE WK-DATE-CCYY BY 100 GIVING WK-LEAP-QUOTIENT
066700                                REMAINDER WK-LEAP-REM-100.
066800     DIVIDE WK-DATE-CCYY BY 400 GIVING WK-LEAP-QUOTIENT
066900                                REMAINDER WK-LEAP-REM-400.
067000     IF (WK-LEAP-REM-4 EQUAL ZERO AND WK-LEAP-REM-100 NOT EQUAL
067100            ZERO) OR WK-LEAP-REM-400 EQUAL ZERO
067200        MOVE 'Y'                 TO WK-LEAP-YEAR-SWITCH
067300     END-IF.
067400
067500     ADD 1                       TO WK-DATE-DD.
067600
067700     IF WK-DATE-MM EQUAL 2 AND WK-DATE-DD EQUAL 29
067800           AND WK-LEAP-YEAR-SWITCH EQUAL 'Y'
067900*       29/02 OF A LEAP YEAR IS A VALID DATE - NO ROLLOVER.
068000        CONTINUE
068100     ELSE
068200        IF WK-DATE-DD GREATER THAN WS-DAYS-IN-MONTH (WK-DATE-MM)
068300           MOVE 1                TO WK-DATE-DD
068400           ADD 1                 TO WK-DATE-MM
068500           IF WK-DATE-MM GREATER THAN 12
068600              MOVE 1             TO WK-DATE-MM
068700              ADD 1              TO WK-DATE-CCYY
068800           END-IF
068900        END-IF
069000     END-IF.
069100
069200     MOVE WK-DATE-CCYY           TO BKG03-END-DATE (1:4)
069300                                    OF WRK-BOOKUPD-REG.
069400     MOVE WK-DATE-MM             TO BKG03-END-DATE (5:2)
069500                                    OF WRK-BOOKUPD-REG.
069600     MOVE WK-DATE-DD             TO BKG03-END-DATE (7:2)
069700                                    OF WRK-BOOKUPD-REG.
069800*----------------------------------------------------------------*
069900 2350-99-EXIT.                   EXIT.
070000*----------------------------------------------------------------*
070100*----------------------------------------------------------------*
070200 2400-CHECK-AVAILABILITY         SECTION.
070300*----------------------------------------------------------------*
070400     MOVE BKG03-START-DATE OF WRK-BOOKUPD-REG
070500                                 TO ENG05-REQ-START-DATE.
070600     MOVE BKG03-START-TIME OF WRK-BOOKUPD-REG
070700                                 TO ENG05-REQ-START-TIME.
070800     MOVE BKG03-END-DATE OF WRK-BOOKUPD-REG
070900                                 TO ENG05-REQ-END-DATE.
071000     MOVE BKG03-END-TIME OF WRK-BOOKUPD-REG
071100                                 TO ENG05-REQ-END-TIME.
071200     MOVE BKG03-REQUIRED-WORKERS OF WRK-BOOKUPD-REG
071300                                 TO ENG05-REQ-WORKERS-NEEDED.
071400     MOVE BKG03-BOOKING-ID OF WRK-BOOKUPD-REG
071500                                 TO ENG05-REQ-EXCLUDE-BOOKING-ID.
071600     MOVE ZERO                   TO ENG05-RET-ELIGIBLE-COUNT.
071700
071800     CALL 'CRWS0003'             USING CRWSCH05-ENGINE-PARMS.
071900
072000     IF ENG05-RET-ELIGIBLE-COUNT LESS THAN
072100           BKG03-REQUIRED-WORKERS OF WRK-BOOKUPD-REG
072200        MOVE 'NOT ENOUGH WORKERS AVAILABLE'
072300                                 TO WK-REJECT-REASON
072400     END-IF.
072500*----------------------------------------------------------------*
072600 2400-99-EXIT.                   EXIT.
072700*----------------------------------------------------------------*
072800*----------------------------------------------------------------*
072900 2500-VEHICLE-FILTER              SECTION.
073000*----------------------------------------------------------------*
073100     MOVE ZERO                    TO WK-FILTERED-COUNT.
073200     MOVE ENG05-RET-VEHICLE-ID (1) TO WK-CREW-VEHICLE-ID.
073300
073400     PERFORM 2550-FILTER-ONE-WORKER
073500             VARYING WK-SUBSCRIPT FROM 1 BY 1
073600             UNTIL WK-SUBSCRIPT GREATER THAN
073700                          ENG05-RET-ELIGIBLE-COUNT
073800                OR WK-FILTERED-COUNT GREATER THAN OR EQUAL TO
073900                          BKG03-REQUIRED-WORKERS
074000                          OF WRK-BOOKUPD-REG.
074100
074200     IF WK-FILTERED-COUNT        LESS THAN
074300           BKG03-REQUIRED-WORKERS OF WRK-BOOKUPD-REG
074400        MOVE 'NOT ENOUGH WORKERS SAME VEHICLE'
074500                                 TO WK-REJECT-REASON
074600     END-IF.
074700*----------------------------------------------------------------*
074800 2500-99-EXIT.                   EXIT.
074900*----------------------------------------------------------------*
075000*----------------------------------------------------------------*
075100 2550-FILTER-ONE-WORKER           SECTION.
075200*----------------------------------------------------------------*
075300     IF ENG05-RET-VEHICLE-ID (WK-SUBSCRIPT)
075400                                  EQUAL WK-CREW-VEHICLE-ID
075500        ADD 1                     TO WK-FILTERED-COUNT
075600        MOVE ENG05-RET-WORKER-ID (WK-SUBSCRIPT)
075700                                  TO WK-FILTERED-WORKER-ID
075800                                     (WK-FILTERED-COUNT)
075900     END-IF.
076000*----------------------------------------------------------------*
076100 2550-99-EXIT.                   EXIT.
076200*----------------------------------------------------------------*
076300*----------------------------------------------------------------*
076400 2600-SAVE-BOOKING                SECTION.
076500*----------------------------------------------------------------*
076600*    OVERWRITES THE MATCHED TABLE ROW IN PLACE - NO NEW ROW IS
076700*    ADDED, UNLIKE CRWS0001'S 2500-SAVE-BOOKING.
076800     MOVE BKG03-START-DATE OF WRK-BOOKUPD-REG
076900                               TO WK-BM-START-DATE (WK-FOUND-IDX).
077000     MOVE BKG03-START-TIME OF WRK-BOOKUPD-REG
077100                               TO WK-BM-START-TIME (WK-FOUND-IDX).
077200     MOVE BKG03-END-DATE OF WRK-BOOKUPD-REG
077300                               TO WK-BM-END-DATE (WK-FOUND-IDX).
077400     MOVE BKG03-END-TIME OF WRK-BOOKUPD-REG
077500                               TO WK-BM-END-TIME (WK-FOUND-IDX).
077600     MOVE BKG03-DURATION-HOURS OF WRK-BOOKUPD-REG
077700                         TO WK-BM-DURATION-HOURS (WK-FOUND-IDX).
077800     MOVE BKG03-REQUIRED-WORKERS OF WRK-BOOKUPD-REG
077900                         TO WK-BM-REQUIRED-WORKERS (WK-FOUND-IDX).
078000*----------------------------------------------------------------*
078100 2600-99-EXIT.                   EXIT.
078200*----------------------------------------------------------------*
078300*----------------------------------------------------------------*
078400 2700-WRITE-ASSIGNMENTS           SECTION.
078500*----------------------------------------------------------------*
078600     PERFORM 2750-WRITE-ONE-ASSIGNMENT
078700             VARYING WK-SUBSCRIPT FROM 1 BY 1
078800             UNTIL WK-SUBSCRIPT GREATER THAN WK-FILTERED-COUNT.
078900*----------------------------------------------------------------*
079000 2700-99-EXIT.                   EXIT.
079100*----------------------------------------------------------------*
079200*----------------------------------------------------------------*
079300 2750-WRITE-ONE-ASSIGNMENT        SECTION.
079400*----------------------------------------------------------------*
079500     ADD 1                        TO WS-NEXT-DETAIL-ID.
079600     MOVE WS-NEXT-DETAIL-ID       TO DTL04-DETAIL-ID
079700                                     OF WRK-BOOKDTL-REG.
079800     MOVE BKG03-BOOKING-ID OF WRK-BOOKUPD-REG
079900                                  TO DTL04-BOOKING-ID
080000                                     OF WRK-BOOKDTL-REG.
080100     MOVE WK-FILTERED-WORKER-ID (WK-SUBSCRIPT)
080200                                  TO DTL04-WORKER-ID
080300                                     OF WRK-BOOKDTL-REG.
080400     MOVE WRK-BOOKDTL-REG         TO FD-REG-BOOKDTL.
080500
080600     WRITE FD-REG-BOOKDTL.
080700
080800     MOVE 'WRITING BOOKDTL'       TO WRK-ERROR-MSG.
080900     PERFORM 8400-TEST-FS-BOOKDTL.
081000
081100     IF WRK-FS-BOOKDTL            EQUAL ZEROS
081200        ADD 1                     TO WS-DETAILS-WRITTEN
081300     END-IF.
081400*----------------------------------------------------------------*
081500 2750-99-EXIT.                   EXIT.
081600*----------------------------------------------------------------*
081700*----------------------------------------------------------------*
081800 2800-WRITE-REJECT                 SECTION.
081900*----------------------------------------------------------------*
082000     MOVE 'RECORDING REJECT FILE'  TO WRK-ERROR-MSG.
082100
082200     MOVE BKG03-BOOKING-ID OF WRK-BOOKUPD-REG
082300                                  TO WK-BOOKING-ID-DISPLAY.
082400
082500     MOVE SPACES                  TO FD-REG-BOOKUPE.
082600     MOVE WK-BOOKING-ID-X          TO FD-REG-BOOKUPE (1:9).
082700     MOVE WK-REJECT-REASON         TO FD-REG-BOOKUPE (11:32).
082800
082900     WRITE FD-REG-BOOKUPE.
083000
083100     PERFORM 8500-TEST-FS-BOOKUPE.
083200*----------------------------------------------------------------*
083300 2800-99-EXIT.                   EXIT.
083400*----------------------------------------------------------------*
083500*----------------------------------------------------------------*
083600 2900-READ-UPDATE                  SECTION.
083700*----------------------------------------------------------------*
083800     MOVE 'READING BOOKUPD'        TO WRK-ERROR-MSG.
083900
084000     READ BOOKUPD                  INTO WRK-BOOKUPD-REG.
084100
084200     PERFORM 8100-TEST-FS-BOOKUPD.
084300
084400     IF WRK-FS-BOOKUPD             EQUAL 10
084500        MOVE 'END'                 TO WRK-BOOKUPD-EOF
084600     END-IF.
084700*----------------------------------------------------------------*
084800 2900-99-EXIT.                   EXIT.
084900*----------------------------------------------------------------*
085000*----------------------------------------------------------------*
085100 3000-FINALIZE                    SECTION.
085200*----------------------------------------------------------------*
085300     CLOSE BOOKUPD
085400           BOOKUPE
085500           BOOKDTL.
085600
085700     PERFORM 3100-REWRITE-BOOKGMS.
085800
085900     DISPLAY '***************************'.
086000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
086100     DISPLAY '***************************'.
086200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
086300     DISPLAY '*COMPILED........:'
086400     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
086500     DISPLAY '*-------------------------*'.
086600     DISPLAY '*UPDATES READ........:' WS-UPDATES-READ '*'.
086700     DISPLAY '*UPDATES ACCEPTED....:' WS-UPDATES-ACCEPTED '*'.
086800     DISPLAY '*UPDATES REJECTED....:' WS-UPDATES-REJECTED '*'.
086900     DISPLAY '*DETAILS WRITTEN.....:' WS-DETAILS-WRITTEN '*'.
087000     DISPLAY '*-------------------------*'.
087100     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
087200     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
087300     DISPLAY '***************************'.
087400
087500     STOP RUN.
087600*----------------------------------------------------------------*
087700 3000-99-EXIT.                   EXIT.
087800*----------------------------------------------------------------*
087900*----------------------------------------------------------------*
088000 3100-REWRITE-BOOKGMS              SECTION.
088100*----------------------------------------------------------------*
088200     OPEN OUTPUT BOOKGMS.
088300     MOVE 'REWRITE FILE BOOKGMS'   TO WRK-ERROR-MSG.
088400     PERFORM 8300-TEST-FS-BOOKGMS.
088500
088600     PERFORM 3150-WRITE-ONE-BOOKING
088700             VARYING WK-BM-IDX FROM 1 BY 1
088800             UNTIL WK-BM-IDX GREATER THAN WK-BOOKING-MASTER-COUNT.
088900
089000     CLOSE BOOKGMS.
089100*----------------------------------------------------------------*
089200 3100-99-EXIT.                   EXIT.
089300*----------------------------------------------------------------*
089400*----------------------------------------------------------------*
089500 3150-WRITE-ONE-BOOKING            SECTION.
089600*----------------------------------------------------------------*
089700     MOVE WK-BM-BOOKING-ID (WK-BM-IDX)
089800                                TO FD-REG-BOOKGMS (01:09).
089900     MOVE WK-BM-START-DATE (WK-BM-IDX)
090000                                TO FD-REG-BOOKGMS (10:08).
090100     MOVE WK-BM-START-TIME (WK-BM-IDX)
090200                                TO FD-REG-BOOKGMS (18:04).
090300     MOVE WK-BM-END-DATE (WK-BM-IDX)
090400                                TO FD-REG-BOOKGMS (22:08).
090500     MOVE WK-BM-END-TIME (WK-BM-IDX)
090600                                TO FD-REG-BOOKGMS (30:04).
090700     MOVE WK-BM-DURATION-HOURS (WK-BM-IDX)
090800                                TO FD-REG-BOOKGMS (34:02).
090900     MOVE WK-BM-REQUIRED-WORKERS (WK-BM-IDX)
091000                                TO FD-REG-BOOKGMS (36:01).
091100
091200     WRITE FD-REG-BOOKGMS.
091300
091400     PERFORM 8300-TEST-FS-BOOKGMS.
091500*----------------------------------------------------------------*
091600 3150-99-EXIT.                   EXIT.
091700*----------------------------------------------------------------*
091800*----------------------------------------------------------------*
091900 8100-TEST-FS-BOOKUPD            SECTION.
092000*----------------------------------------------------------------*
092100     IF WRK-FS-BOOKUPD           NOT EQUAL ZEROS AND 10
092200        MOVE WRK-FS-BOOKUPD      TO  WRK-ERROR-CODE
092300        PERFORM 9999-CALL-ABEND-PGM
092400     END-IF.
092500*----------------------------------------------------------------*
092600 8100-99-EXIT.                   EXIT.
092700*----------------------------------------------------------------*
092800*----------------------------------------------------------------*
092900 8200-TEST-FS-WORKERMS           SECTION.
093000*----------------------------------------------------------------*
093100     IF WRK-FS-WORKERMS          NOT EQUAL ZEROS AND 10
093200        MOVE WRK-FS-WORKERMS     TO  WRK-ERROR-CODE
093300        PERFORM 9999-CALL-ABEND-PGM
093400     END-IF.
093500*----------------------------------------------------------------*
093600 8200-99-EXIT.                   EXIT.
093700*----------------------------------------------------------------*
093800*----------------------------------------------------------------*
093900 8300-TEST-FS-BOOKGMS            SECTION.
094000*----------------------------------------------------------------*
094100     IF WRK-FS-BOOKGMS           NOT EQUAL ZEROS AND 10
094200        MOVE WRK-FS-BOOKGMS      TO  WRK-ERROR-CODE
094300        PERFORM 9999-CALL-ABEND-PGM
094400     END-IF.
094500*----------------------------------------------------------------*
094600 8300-99-EXIT.                   EXIT.
094700*----------------------------------------------------------------*
094800*----------------------------------------------------------------*
094900 8400-TEST-FS-BOOKDTL            SECTION.
095000*----------------------------------------------------------------*
095100     IF WRK-FS-BOOKDTL           NOT EQUAL ZEROS
095200        MOVE WRK-FS-BOOKDTL      TO  WRK-ERROR-CODE
095300        PERFORM 9999-CALL-ABEND-PGM
095400     END-IF.
095500*----------------------------------------------------------------*
095600 8400-99-EXIT.                   EXIT.
095700*----------------------------------------------------------------*
095800*----------------------------------------------------------------*
095900 8500-TEST-FS-BOOKUPE            SECTION.
096000*----------------------------------------------------------------*
096100     IF WRK-FS-BOOKUPE           NOT EQUAL ZEROS
096200        MOVE WRK-FS-BOOKUPE      TO  WRK-ERROR-CODE
096300        PERFORM 9999-CALL-ABEND-PGM
096400     END-IF.
096500*----------------------------------------------------------------*
096600 8500-99-EXIT.                   EXIT.
096700*----------------------------------------------------------------*
096800*----------------------------------------------------------------*
096900 9000-GET-DATE-TIME              SECTION.
097000*----------------------------------------------------------------*
097100     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
097200     MOVE YY                     TO YYYY-FORMATTED.
097300     MOVE MM                     TO MM-FORMATTED.
097400     MOVE DD                     TO DD-FORMATTED.
097500     ADD  2000                   TO YYYY-FORMATTED.
097600
097700     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
097800     MOVE HOUR                   TO HOUR-FORMATTED.
097900     MOVE MINUTE                 TO MINUTE-FORMATTED.
098000     MOVE SECOND                 TO SECOND-FORMATTED.
098100*----------------------------------------------------------------*
098200 9000-99-EXIT.                   EXIT.
098300*----------------------------------------------------------------*
098400*----------------------------------------------------------------*
098500 9999-CALL-ABEND-PGM             SECTION.
098600*----------------------------------------------------------------*
098700     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
098800     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
098900     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
099000*----------------------------------------------------------------*
099100 9999-99-EXIT.                   EXIT.
099200*----------------------------------------------------------------*
099300