000100*================================================================*
000200*    COPYBOOK......: CRWSCH01                                    *
000300*    PROJECT.......: CREW SCHEDULING PROJECT - CRWSCH            *
000400*    RECORD........: WORKER MASTER RECORD (LRECL 080)            *
000500*----------------------------------------------------------------*
000600*    HISTORY:                                                    *
000700*    10/06/1998  RMM  CR-0119  ORIGINAL COPYBOOK - WORKER MASTER  *
000800*                              LAYOUT FOR THE CREW SCHEDULING     *
000900*                              PROJECT (REPLACES THE OLD PUNCHED  *
001000*                              CARD WORKER ROSTER).               *
001100*    22/02/1999  RMM  CR-0144  ADDED WRK01-VEHICLE-ID (Y2K TEAM   *
001200*                              ASKED FOR THE FK TO BE CARRIED ON  *
001300*                              THE WORKER RECORD INSTEAD OF A     *
001400*                              SEPARATE CROSS-REFERENCE FILE).    *
001500*    09/03/1999  RMM  Y2K-002  CONFIRMED NO 2-DIGIT YEAR FIELDS    *
001600*                              EXIST ON THIS RECORD - NONE TO FIX.*
001700*    14/07/2003  JLC  CR-0281  WIDENED FILLER, NO NEW FIELDS.     *
001800*    22/03/2004  JLC  CR-0300  CORRECTED THE WORKING-FRIDAYS       *
001900*                              COMMENT BELOW - IT POINTED AT A     *
002000*                              PARAGRAPH THAT WAS NEVER WRITTEN.    *
002100*                              THE REAL DEFAULTING LOGIC (HOURS    *
002200*                              AND FRIDAYS) NOW LIVES IN CRWS0001  *
002300*                              AND CRWS0002 AT 1170-DEFAULT-       *
002400*                              WORKER-FIELDS.                      *
002500*================================================================*
002600*    NOTE: THIS COPYBOOK STARTS AT THE 03 LEVEL, NOT 01, SO A
002700*    CALLING PROGRAM CAN PREFIX ITS OWN 01-LEVEL RECORD NAME
002800*    (SEE CSTMRG01 FOR THE SHOP-WIDE PRECEDENT) - THAT WAY THE
002900*    SAME WORKER LAYOUT CAN BE COPIED MORE THAN ONCE IN A
003000*    SINGLE PROGRAM WITHOUT A DUPLICATE-NAME CLASH.
003100*    --------------------------------------------------------*
003200*    SURROGATE KEY - SUPPLIED BY CALLER/TEST DATA, NOT        *
003300*    GENERATED BY THIS COPYBOOK.                              *
003400*    --------------------------------------------------------*
003500     03  WRK01-WORKER-ID             PIC 9(09).
003600     03  WRK01-WORKER-NAME           PIC X(40).
003700*    'Y' = WORKER CURRENTLY MARKED AVAILABLE, 'N' = NOT.
003800     03  WRK01-WORKER-AVAILABLE      PIC X(01).
003900*    DAILY WORKING WINDOW, HHMM, E.G. 0800.
004000     03  WRK01-HOURS-START           PIC 9(04).
004100     03  WRK01-HOURS-END             PIC 9(04).
004200*    'Y' = SCHEDULED TO WORK FRIDAYS, 'N' = NOT. DEFAULT 'N'
004300*    WHEN THE ROSTER FEED LEAVES IT BLANK, AND HOURS-START/
004400*    HOURS-END DEFAULT TO 0800/2200 WHEN BOTH ARE ZERO ON THE
004500*    INCOMING RECORD (SEE 1170-DEFAULT-WORKER-FIELDS IN BOTH
004600*    CRWS0001 AND CRWS0002 - CR-0300).
004700     03  WRK01-WORKING-FRIDAYS       PIC X(01).
004800*    FK TO CRWSCH02-VEHICLE-REC. ZERO = UNASSIGNED.
004900     03  WRK01-VEHICLE-ID            PIC 9(09).
005000     03  FILLER                      PIC X(12).
