000100*================================================================*
000200*    COPYBOOK......: CRWSCH03                                    *
000300*    PROJECT.......: CREW SCHEDULING PROJECT - CRWSCH            *
000400*    RECORD........: BOOKING RECORD (LRECL 050)                  *
000500*----------------------------------------------------------------*
000600*    HISTORY:                                                    *
000700*    18/06/1998  RMM  CR-0121  ORIGINAL COPYBOOK.                 *
000800*    03/05/1999  RMM  CR-0150  ADDED BKG03-END-DATE/END-TIME -    *
000900*                              DISPATCH WANTED THE DERIVED END   *
001000*                              STAMP ON THE MASTER, NOT JUST THE *
001100*                              START STAMP AND DURATION.         *
001200*    14/07/2003  JLC  CR-0281  WIDENED FILLER, NO NEW FIELDS.     *
001300*----------------------------------------------------------------*
001400*    THIS LAYOUT IS ALSO USED, UNCHANGED, AS THE TRANSACTION-IN  *
001500*    RECORD FOR BOOKING-REQUEST-FILE AND BOOKING-UPDATE-FILE -   *
001600*    THE INCOMING REQUEST CARRIES THE SAME FIELDS, INCLUDING A   *
001700*    CALLER-SUPPLIED BKG03-BOOKING-ID (NO KEY IS GENERATED BY    *
001800*    THIS SUITE).                                                *
001900*================================================================*
002000*    NOTE: THIS COPYBOOK STARTS AT THE 03 LEVEL, NOT 01, SO A
002100*    CALLING PROGRAM CAN PREFIX ITS OWN 01-LEVEL RECORD NAME -
002200*    SAME HOUSE CONVENTION AS CSTMRG01.
002300     03  BKG03-BOOKING-ID            PIC 9(09).
002400*    CCYYMMDD / HHMM.
002500     03  BKG03-START-DATE            PIC 9(08).
002600     03  BKG03-START-TIME            PIC 9(04).
002700*    DERIVED = START + DURATION-HOURS (SEE CRWS0001/CRWS0002
002800*    PARAGRAPH 2200-DERIVE-END-DATETIME). NOT SUPPLIED BY THE
002900*    CALLER ON A REQUEST RECORD - RECOMPUTED EVERY TIME.
003000     03  BKG03-END-DATE              PIC 9(08).
003100     03  BKG03-END-TIME              PIC 9(04).
003200*    VALID VALUES 2 OR 4.
003300     03  BKG03-DURATION-HOURS        PIC 9(02).
003400*    VALID RANGE 1 THRU 3.
003500     03  BKG03-REQUIRED-WORKERS      PIC 9(01).
003600     03  FILLER                      PIC X(14).
