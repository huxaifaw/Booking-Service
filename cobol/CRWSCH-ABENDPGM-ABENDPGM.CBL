000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENATO M. CASTELO.
000700 INSTALLATION.   DATA PROCESSING - SCHEDULING DEPT.
000800 DATE-WRITTEN.   29/03/1984.
000900 DATE-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: ABENDPGM.                                     *
001400*    ANALYST.....: R. CASTELO                                    *
001500*    PROGRAMMER..: R. CASTELO                                    *
001600*    DATE........: 29/03/1984                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: SHOP-WIDE UTILITY - CALLED BY MANY PROJECTS   *
001900*                  INCLUDING THE CREW SCHEDULING PROJECT (CRWSCH*
002000*                  - THIS IS THAT PROJECT'S OWN COPY).          *
002100*----------------------------------------------------------------*
002200*    GOAL........: COMMON ABNORMAL-END HANDLER. ANY BATCH        *
002300*                  PROGRAM THAT HITS A FILE-STATUS ERROR OR AN   *
002400*                  UNRECOVERABLE DATA CONDITION CALLS THIS       *
002500*                  ROUTINE WITH ITS ERROR-LOG AREA, GETS A       *
002600*                  UNIFORM OPERATOR MESSAGE, AND THE RUN STOPS.  *
002700*----------------------------------------------------------------*
002800*    FILES.......:  NONE. THIS PROGRAM OPENS NOTHING - IT ONLY   *
002900*                   RECEIVES THE CALLER'S ERROR-LOG AREA ON THE  *
003000*                   USING CLAUSE.                                *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG:                                                 *
003500*    29/03/1984  RMC  ----     ORIGINAL PROGRAM.                  *
003600*    14/11/1986  RMC  CR-0042  ADDED WS-SEVERITY-CODE AND THE     *
003700*                              SEVERITY TEXT TABLE SO THE        *
003800*                              OPERATOR MESSAGE SHOWS WARNING/   *
003900*                              ERROR/CRITICAL INSTEAD OF JUST A   *
004000*                              RAW FILE-STATUS CODE.              *
004100*    02/09/1989  RMC  CR-0067  ADDED WS-ABEND-SEQUENCE COUNTER -  *
004200*                              OPERATIONS WANTED A RUN NUMBER ON *
004300*                              EACH ABEND CARD FOR THEIR LOG.     *
004400*    17/05/1994  DFT  CR-0098  CONSOLE OPERATOR ASKED FOR THE     *
004500*                              BANNER TO BE WIDER AND TO REPEAT   *
004600*                              THE CALLING PROGRAM NAME TWICE -   *
004700*                              TOP AND BOTTOM - SO IT IS VISIBLE  *
004800*                              IF THE MIDDLE SCROLLS OFF.         *
004900*    23/09/1998  RMM  CR-0131  ADOPTED BY THE CREW SCHEDULING     *
005000*                              PROJECT AS ITS SHARED ABEND        *
005100*                              HANDLER - NO LOGIC CHANGE, JUST    *
005200*                              CONFIRMED THE LINKAGE RECORD       *
005300*                              MATCHES WHAT CRWS0001/CRWS0002/    *
005400*                              CRWS0003 PASS.                     *
005500*    11/02/1999  RMC  Y2K-001  REVIEWED FOR YEAR-2000 EXPOSURE -  *
005600*                              THIS PROGRAM CARRIES NO DATE       *
005700*                              ARITHMETIC OF ITS OWN, ONLY        *
005800*                              DISPLAYS WHATEVER DATE STRING THE  *
005900*                              CALLER ALREADY FORMATTED. NO       *
006000*                              CHANGE REQUIRED.                   *
006100*    08/06/2001  DFT  CR-0163  BUMPED WS-ABEND-SEQUENCE TO 4      *
006200*                              DIGITS - 3 DIGITS WRAPPED DURING   *
006300*                              THE MONTH-END RUN ON 31/05.        *
006400*================================================================*
006500*           E N V I R O N M E N T      D I V I S I O N           *
006600*================================================================*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.    IBM-3090.
007000 OBJECT-COMPUTER.    IBM-3090.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS VALID-SEVERITY IS '1' THRU '3'
007400     UPSI-0 ON STATUS IS ABEND-TRACE-ON.
007500
007600*================================================================*
007700*                  D A T A      D I V I S I O N                  *
007800*================================================================*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200*-----------------------------------------------------------------*
008300*                  WORKING-STORAGE SECTION                        *
008400*-----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 77  FILLER                         PIC X(26) VALUE
008800                                     '* INICIO WORKING-STORAGE *'.
008900
009000*---- RUN COUNTER FOR THE OPERATOR LOG --------------------------*
009100 77  WS-ABEND-SEQUENCE              PIC 9(04) COMP VALUE ZERO.
009200 01  WS-ABEND-SEQ-EDIT              PIC 9(04) VALUE ZERO.
009300 01  FILLER REDEFINES WS-ABEND-SEQ-EDIT.
009400     03  WS-ABEND-SEQ-X             PIC X(04).
009500
009600*---- SEVERITY CLASSIFICATION ------------------------------------*
009700 77  WS-SEVERITY-CODE               PIC 9(01) VALUE 2.
009800     88  WS-SEVERITY-WARNING                  VALUE 1.
009900     88  WS-SEVERITY-ERROR                    VALUE 2.
010000     88  WS-SEVERITY-CRITICAL                 VALUE 3.
010100
010200 01  WS-SEVERITY-TEXT-LIST.
010300     03  FILLER                     PIC X(10) VALUE 'WARNING   '.
010400     03  FILLER                     PIC X(10) VALUE 'ERROR     '.
010500     03  FILLER                     PIC X(10) VALUE 'CRITICAL  '.
010600 01  WS-SEVERITY-TEXT-TABLE REDEFINES WS-SEVERITY-TEXT-LIST.
010700     03  WS-SEVERITY-TEXT           OCCURS 3 TIMES PIC X(10).
010800
010900*---- NUMERIC/ALPHA VIEW OF THE ERROR CODE FOR DISPLAY -----------*
011000 01  WS-ERROR-CODE-SIGNED           PIC S9(5) VALUE ZERO.
011100 01  FILLER REDEFINES WS-ERROR-CODE-SIGNED.
011200     03  FILLER                     PIC X(1).
011300     03  WS-ERROR-CODE-NUM          PIC 9(5).
011400
011500*-----------------------------------------------------------------*
011600*                      LINKAGE SECTION                            *
011700*-----------------------------------------------------------------*
011800 LINKAGE SECTION.
011900 01  WRK-ERROR-LOG.
012000     03  WRK-PROGRAM                PIC X(08).
012100     03  WRK-ERROR-MSG               PIC X(30).
012200     03  WRK-ERROR-CODE               PIC X(30).
012300     03  WRK-ERROR-DATE               PIC X(10).
012400     03  WRK-ERROR-TIME               PIC X(08).
012500     03  WRK-ERROR-SEVERITY           PIC 9(01).
012600     03  FILLER                       PIC X(05).
012700*================================================================*
012800 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
012900*================================================================*
013000*----------------------------------------------------------------*
013100 0000-MAIN-PROCESS               SECTION.
013200*----------------------------------------------------------------*
013300     ADD 1                        TO WS-ABEND-SEQUENCE.
013400     MOVE WS-ABEND-SEQUENCE       TO WS-ABEND-SEQ-EDIT.
013500
013600     MOVE WRK-ERROR-SEVERITY      TO WS-SEVERITY-CODE.
013700     IF WRK-ERROR-SEVERITY        IS NOT NUMERIC
013800        OR WRK-ERROR-SEVERITY     EQUAL ZERO
013900        MOVE 2                    TO WS-SEVERITY-CODE
014000     END-IF.
014100
014200     DISPLAY '*****************************************'.
014300     DISPLAY '*   ABNORMAL END PROGRAM CALLED          *'.
014400     DISPLAY '*   CALLER.......:' WRK-PROGRAM '          *'.
014500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
014600     DISPLAY '*ABEND SEQUENCE..:' WS-ABEND-SEQ-X '         *'.
014700     DISPLAY '*SEVERITY........:'
014800             WS-SEVERITY-TEXT (WS-SEVERITY-CODE) '       *'.
014900     DISPLAY '*DATE............:' WRK-ERROR-DATE '            *'.
015000     DISPLAY '*TIME............:' WRK-ERROR-TIME '              *'.
015100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
015200     DISPLAY '*ERROR CODE:                              *'.
015300     DISPLAY '* ' WRK-ERROR-CODE ' *'.
015400     DISPLAY '*ERROR MESSAGE:                           *'.
015500     DISPLAY '* ' WRK-ERROR-MSG ' *'.
015600     DISPLAY '*   CALLER.......:' WRK-PROGRAM '          *'.
015700     DISPLAY '*****************************************'.
015800
015900     STOP RUN.
016000*----------------------------------------------------------------*
016100 0000-99-EXIT.                   EXIT.
016200*----------------------------------------------------------------*
